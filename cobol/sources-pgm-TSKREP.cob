000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TSKREP.
000500 AUTHOR.         G KWANGALA.
000600 INSTALLATION.   TASK LEDGER SYSTEMS UNIT.
000700 DATE-WRITTEN.   22 NOV 1985.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY THE COMPLETED/
001200*               TOTAL COUNTER BOOKKEEPING AGAINST THE EXTERNAL
001300*               REPUTATION LEDGER FOR ONE USER ADDRESS.  THE
001400*               SCORING FORMULA ITSELF BELONGS TO A SERVICE NOT
001500*               CARRIED IN THIS PHASE - SEE REPUREC.CPY HEADER -
001600*               SO REP-FINAL-SCORE IS READ AND REWRITTEN
001700*               UNCHANGED, NEVER RECOMPUTED HERE.
001800*
001900*================================================================
002000* AMENDMENT HISTORY:
002100*================================================================
002200* P27TSK GKWANG 22/11/1985 - INITIAL WRITE FOR TASK LEDGER PHASE 2GKWANG
002300* P27TSK GKWANG 02/12/1985 - FIRST SIGHTING OF A USER ADDRESS     GKWANG
002400*                            CREATES THE LEDGER ROW - SCORE STARTS
002500*                            AT ZERO, NOT DEFAULTED ELSEWHERE
002600* P27TSK DMORAN 14/01/1986 - WHOLE-FILE REWRITE EACH CALL - KNOWN DMORAN
002700*                            INEFFICIENT FOR A BUSY SWEEP BUT
002800*                            KEEPS TSKREP SELF-CONTAINED, NO
002900*                            SHARED TABLE ACROSS CALLED ROUTINES
003000* P27TSK MSULLI 17/12/1998 - Y2K REVIEW - NO DATE FIELDS IN THIS  MSULLI
003100*                            ROUTINE, NO CHANGE REQUIRED
003200* P27TSK BREYES 22/05/2013 - REQUEST 7204 - COMMENT CLEANUP       BREYES
003300* P27TSK NPATEL 09/03/2017 - REQUEST 8940 - FOUND-SW WAS BEING    NPATEL
003400*                            SET NOT MOVED, AN ILLEGAL FORM THAT
003500*                            ALSO LEFT THE FOUND SWITCH STUCK ON
003600*                            ACROSS CALLS IN THE SAME SWEEP AND
003700*                            CORRUPTED THE MATCH INDEX FOR EVERY
003800*                            USER AFTER THE FIRST ONE IN A RUN
003900*****************************************************************
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004800                    C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT REPUTATION-FILE ASSIGN TO REPUTFIL
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS WK-C-FILE-STATUS.
005500*
005600 EJECT
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100**************
006200 FD  REPUTATION-FILE
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS REPUTATION-REC.
006500 01  REPUTATION-REC.
006600     COPY REPUREC.
006700*
006800*************************
006900 WORKING-STORAGE SECTION.
007000*************************
007100 01  FILLER              PIC X(24)  VALUE
007200     "** PROGRAM TSKREP   **".
007300*
007400 01  WK-C-COMMON.
007500     COPY TSKCMWS.
007600     COPY TSKDTWK.
007700*
007800 77  WK-REP-MAX-TABLE-SIZE      PIC S9(05)  COMP VALUE 1000.
007900*
008000 01  WK-REP-ADDR-VIEW.
008100     05  WK-REP-ADDR-PREFIX    PIC X(02).
008200     05  WK-REP-ADDR-REST      PIC X(40).
008300 01  WK-REP-ADDR-VIEW-R REDEFINES WK-REP-ADDR-VIEW PIC X(42).
008400*
008500 01  WK-REP-SCORE-AREA.
008600     05  WK-REP-SCORE-DISPLAY  PIC 9V9(04).
008700 01  WK-REP-SCORE-AREA-R REDEFINES WK-REP-SCORE-AREA
008800                               PIC S9(05) COMP.
008900*
009000 01  WK-REP-TABLE-AREA.
009100     05  WK-REP-ROW-COUNT      PIC S9(05) COMP.
009200     05  WK-REP-FOUND-INDEX    PIC S9(05) COMP.
009300     05  WK-REP-ROW OCCURS 1000 TIMES INDEXED BY WK-REPX.
009400         10  WK-REP-ROW-ADDRESS    PIC X(42).
009500         10  WK-REP-ROW-SCORE      PIC 9V9(04).
009600         10  WK-REP-ROW-COMPLETED  PIC 9(07).
009700         10  WK-REP-ROW-TOTAL      PIC 9(07).
009800*
009900 EJECT
010000 LINKAGE SECTION.
010100*****************
010200 COPY LNKREP.
010300*
010400 EJECT
010500***************************************************
010600 PROCEDURE DIVISION USING LK-REP-PARMS.
010700***************************************************
010800 MAIN-MODULE.
010900     PERFORM A000-UPDATE-REPUTATION
011000        THRU A099-UPDATE-REPUTATION-EX.
011100     PERFORM Z000-END-PROGRAM-ROUTINE
011200        THRU Z099-END-PROGRAM-ROUTINE-EX.
011300     GOBACK.
011400*
011500*---------------------------------------------------------------*
011600 A000-UPDATE-REPUTATION.
011700*---------------------------------------------------------------*
011800     MOVE ZERO TO WK-REP-ROW-COUNT WK-REP-FOUND-INDEX.
011900*
012000     OPEN INPUT REPUTATION-FILE.
012100     IF  WK-C-SUCCESSFUL
012200         PERFORM B000-LOAD-REPUTATION-TABLE
012300            THRU B099-LOAD-REPUTATION-TABLE-EX
012400            UNTIL WK-C-REPUTATION-EOF
012500         CLOSE REPUTATION-FILE
012600     ELSE
012700         IF  WK-C-FILE-STATUS NOT = "35"
012800             DISPLAY "TSKREP - OPEN FILE ERROR - REPUTFIL"
012900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013000         END-IF.
013100*
013200     PERFORM C000-FIND-OR-CREATE-ROW
013300        THRU C099-FIND-OR-CREATE-ROW-EX.
013400*
013500     ADD 1 TO WK-REP-ROW-TOTAL(WK-REP-FOUND-INDEX).
013600     IF  LK-REP-COMPLETED
013700         ADD 1 TO WK-REP-ROW-COMPLETED(WK-REP-FOUND-INDEX).
013800*
013900     OPEN OUTPUT REPUTATION-FILE.
014000     IF  NOT WK-C-SUCCESSFUL
014100         DISPLAY "TSKREP - OPEN FILE ERROR - REPUTFIL"
014200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014300         GO TO A099-UPDATE-REPUTATION-EX.
014400*
014500     PERFORM D000-WRITE-REPUTATION-TABLE
014600        THRU D099-WRITE-REPUTATION-TABLE-EX
014700        VARYING WK-REPX FROM 1 BY 1
014800        UNTIL WK-REPX > WK-REP-ROW-COUNT.
014900*
015000     CLOSE REPUTATION-FILE.
015100*
015200 A099-UPDATE-REPUTATION-EX.
015300     EXIT.
015400*
015500*---------------------------------------------------------------*
015600 B000-LOAD-REPUTATION-TABLE.
015700*---------------------------------------------------------------*
015800     READ REPUTATION-FILE
015900         AT END SET WK-C-REPUTATION-EOF TO TRUE
016000         GO TO B099-LOAD-REPUTATION-TABLE-EX.
016100*
016200     ADD 1 TO WK-REP-ROW-COUNT.
016300     MOVE REP-USER-ADDRESS     TO WK-REP-ROW-ADDRESS(WK-REP-ROW-COUNT).
016400     MOVE REP-FINAL-SCORE      TO WK-REP-ROW-SCORE(WK-REP-ROW-COUNT).
016500     MOVE REP-TASKS-COMPLETED  TO WK-REP-ROW-COMPLETED(WK-REP-ROW-COUNT).
016600     MOVE REP-TASKS-TOTAL      TO WK-REP-ROW-TOTAL(WK-REP-ROW-COUNT).
016700*
016800 B099-LOAD-REPUTATION-TABLE-EX.
016900     EXIT.
017000*
017100*---------------------------------------------------------------*
017200 C000-FIND-OR-CREATE-ROW.
017300*---------------------------------------------------------------*
017400*    NPATEL 09/03/2017 - REQUEST 8940 - MUST MOVE, NOT SET, TO
017500*    RESET THIS SWITCH, OR IT STAYS STUCK FROM THE PRIOR CALL
017600     MOVE "N" TO WK-C-FOUND-SW.
017700     PERFORM C050-SCAN-TABLE-FOR-ADDRESS
017800        THRU C059-SCAN-TABLE-FOR-ADDRESS-EX
017900        VARYING WK-REPX FROM 1 BY 1
018000        UNTIL WK-REPX > WK-REP-ROW-COUNT OR WK-C-FOUND.
018100*
018200     IF  WK-C-FOUND
018300         GO TO C099-FIND-OR-CREATE-ROW-EX.
018400*
018500     ADD 1 TO WK-REP-ROW-COUNT.
018600     MOVE WK-REP-ROW-COUNT TO WK-REP-FOUND-INDEX.
018700     MOVE LK-REP-USER-ADDRESS TO WK-REP-ROW-ADDRESS(WK-REP-FOUND-INDEX).
018800     MOVE ZERO TO WK-REP-ROW-SCORE(WK-REP-FOUND-INDEX)
018900                   WK-REP-ROW-COMPLETED(WK-REP-FOUND-INDEX)
019000                   WK-REP-ROW-TOTAL(WK-REP-FOUND-INDEX).
019100*
019200 C099-FIND-OR-CREATE-ROW-EX.
019300     EXIT.
019400*
019500*---------------------------------------------------------------*
019600 C050-SCAN-TABLE-FOR-ADDRESS.
019700*---------------------------------------------------------------*
019800     IF  WK-REP-ROW-ADDRESS(WK-REPX) = LK-REP-USER-ADDRESS
019900         SET WK-C-FOUND TO TRUE
020000         MOVE WK-REPX TO WK-REP-FOUND-INDEX.
020100*
020200 C059-SCAN-TABLE-FOR-ADDRESS-EX.
020300     EXIT.
020400*
020500*---------------------------------------------------------------*
020600 D000-WRITE-REPUTATION-TABLE.
020700*---------------------------------------------------------------*
020800     MOVE WK-REP-ROW-ADDRESS(WK-REPX)   TO REP-USER-ADDRESS.
020900     MOVE WK-REP-ROW-SCORE(WK-REPX)     TO REP-FINAL-SCORE.
021000     MOVE WK-REP-ROW-COMPLETED(WK-REPX) TO REP-TASKS-COMPLETED.
021100     MOVE WK-REP-ROW-TOTAL(WK-REPX)     TO REP-TASKS-TOTAL.
021200     WRITE REPUTATION-REC.
021300*
021400 D099-WRITE-REPUTATION-TABLE-EX.
021500     EXIT.
021600*
021700*---------------------------------------------------------------*
021800 Z000-END-PROGRAM-ROUTINE.
021900*---------------------------------------------------------------*
022000     EXIT.
022100*
022200*---------------------------------------------------------------*
022300 Z099-END-PROGRAM-ROUTINE-EX.
022400*---------------------------------------------------------------*
022500     EXIT.
022600*
022700******************************************************************
022800*************** END OF PROGRAM SOURCE - TSKREP ***************
022900******************************************************************
