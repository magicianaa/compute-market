000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TSKRES.
000500 AUTHOR.         R L TEBBUCK.
000600 INSTALLATION.   TASK LEDGER SYSTEMS UNIT.
000700 DATE-WRITTEN.   14 NOV 1985.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PREDICT THE RESOURCE
001200*               ENVELOPE (CPU/MEMORY/STORAGE) A TASK WILL NEED,
001300*               FROM WHETHER ITS SERVICE HAS ANY HISTORY AT ALL.
001400*
001500*================================================================
001600* AMENDMENT HISTORY:
001700*================================================================
001800* P27TSK RLTBCK 14/11/1985 - INITIAL WRITE FOR TASK LEDGER PHASE 2RLTBCK
001900* P27TSK DMORAN 03/02/1986 - "HISTORICAL" BRANCH IS A STUB        DMORAN
002000*                            CONSTANT IN THE SOURCE SYSTEM - DO
002100*                            NOT COMPUTE A REAL AVERAGE HERE
002200* P27TSK GKWANG 02/09/1991 - ADDED WK-C-COMMON FILE-STATUS CHECKS GKWANG
002300*                            AFTER OPEN/CLOSE - AUDIT FINDING
002400* P27TSK MSULLI 17/12/1998 - Y2K REVIEW - NO DATE ARITHMETIC IN   MSULLI
002500*                            THIS ROUTINE, NO CHANGE REQUIRED
002600* P27TSK BREYES 22/05/2013 - REQUEST 7204 - COMMENT CLEANUP       BREYES
002700*****************************************************************
002800 EJECT
002900**********************
003000 ENVIRONMENT DIVISION.
003100**********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-AS400.
003400 OBJECT-COMPUTER.  IBM-AS400.
003500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003600                    C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT TASK-HISTORY-FILE ASSIGN TO TASKHIST
004100            ORGANIZATION IS LINE SEQUENTIAL
004200            FILE STATUS  IS WK-C-FILE-STATUS.
004300*
004400 EJECT
004500***************
004600 DATA DIVISION.
004700***************
004800 FILE SECTION.
004900**************
005000 FD  TASK-HISTORY-FILE
005100     LABEL RECORDS ARE OMITTED
005200     DATA RECORD IS TASK-HISTORY-REC.
005300 01  TASK-HISTORY-REC.
005400     COPY THSTREC.
005500*
005600*************************
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER              PIC X(24)  VALUE
006000     "** PROGRAM TSKRES   **".
006100*
006200 01  WK-C-COMMON.
006300     COPY TSKCMWS.
006400     COPY TSKDTWK.
006500*
006600 77  WK-R-DEFAULT-CPU-CORES    PIC 9(02)  VALUE 1.
006700 77  WK-R-DEFAULT-MEMORY-MB    PIC 9(06)  VALUE 512.
006800 77  WK-R-DEFAULT-STORAGE-GB   PIC 9(04)  VALUE 1.
006900 77  WK-R-HISTORY-CPU-CORES    PIC 9(02)  VALUE 2.
007000 77  WK-R-HISTORY-MEMORY-MB    PIC 9(06)  VALUE 1024.
007100 77  WK-R-HISTORY-STORAGE-GB   PIC 9(04)  VALUE 2.
007200*
007300 01  WK-R-SERVICE-VIEW.
007400     05  WK-R-SVC-PREFIX       PIC X(04).
007500     05  WK-R-SVC-REST         PIC X(36).
007600 01  WK-R-SERVICE-VIEW-R REDEFINES WK-R-SERVICE-VIEW PIC X(40).
007700*
007800 01  WK-R-FOUND-COUNT-AREA.
007900     05  WK-R-ROWS-SEEN        PIC S9(05) COMP.
008000 01  WK-R-FOUND-COUNT-R REDEFINES WK-R-FOUND-COUNT-AREA
008100                               PIC S9(09) COMP.
008200*
008300 EJECT
008400 LINKAGE SECTION.
008500*****************
008600 COPY LNKRES.
008700*
008800 EJECT
008900***************************************************
009000 PROCEDURE DIVISION USING LK-RES-PARMS.
009100***************************************************
009200 MAIN-MODULE.
009300     PERFORM A000-PREDICT-RESOURCE-REQUIREMENT
009400        THRU A099-PREDICT-RESOURCE-REQUIREMENT-EX.
009500     PERFORM Z000-END-PROGRAM-ROUTINE
009600        THRU Z099-END-PROGRAM-ROUTINE-EX.
009700     GOBACK.
009800*
009900*---------------------------------------------------------------*
010000 A000-PREDICT-RESOURCE-REQUIREMENT.
010100*---------------------------------------------------------------*
010200     MOVE ZERO TO WK-R-ROWS-SEEN.
010300     MOVE "N"  TO LK-RES-HISTORY-FOUND-SW.
010400*
010500     OPEN INPUT TASK-HISTORY-FILE.
010600     IF  NOT WK-C-SUCCESSFUL
010700         DISPLAY "TSKRES - OPEN FILE ERROR - TASKHIST"
010800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010900         PERFORM B900-DEFAULT-ENVELOPE
011000         GO TO A099-PREDICT-RESOURCE-REQUIREMENT-EX.
011100*
011200     PERFORM B000-SCAN-FOR-ANY-ROW
011300        THRU B099-SCAN-FOR-ANY-ROW-EX
011400        UNTIL WK-C-HISTORY-EOF
011500        OR LK-RES-HISTORY-FOUND.
011600*
011700     CLOSE TASK-HISTORY-FILE.
011800*
011900     IF  LK-RES-HISTORY-FOUND
012000         MOVE WK-R-HISTORY-CPU-CORES  TO LK-RES-CPU-CORES
012100         MOVE WK-R-HISTORY-MEMORY-MB  TO LK-RES-MEMORY-MB
012200         MOVE WK-R-HISTORY-STORAGE-GB TO LK-RES-STORAGE-GB
012300     ELSE
012400         PERFORM B900-DEFAULT-ENVELOPE.
012500*
012600 A099-PREDICT-RESOURCE-REQUIREMENT-EX.
012700     EXIT.
012800*
012900*---------------------------------------------------------------*
013000 B000-SCAN-FOR-ANY-ROW.
013100*---------------------------------------------------------------*
013200     READ TASK-HISTORY-FILE
013300         AT END SET WK-C-HISTORY-EOF TO TRUE
013400         GO TO B099-SCAN-FOR-ANY-ROW-EX.
013500*
013600     ADD 1 TO WK-R-ROWS-SEEN.
013700     IF  TH-SERVICE-ID = LK-RES-SERVICE-ID
013800         SET LK-RES-HISTORY-FOUND TO TRUE.
013900*
014000 B099-SCAN-FOR-ANY-ROW-EX.
014100     EXIT.
014200*
014300*---------------------------------------------------------------*
014400 B900-DEFAULT-ENVELOPE.
014500*---------------------------------------------------------------*
014600     MOVE WK-R-DEFAULT-CPU-CORES  TO LK-RES-CPU-CORES.
014700     MOVE WK-R-DEFAULT-MEMORY-MB  TO LK-RES-MEMORY-MB.
014800     MOVE WK-R-DEFAULT-STORAGE-GB TO LK-RES-STORAGE-GB.
014900*
015000*---------------------------------------------------------------*
015100 Z000-END-PROGRAM-ROUTINE.
015200*---------------------------------------------------------------*
015300     EXIT.
015400*
015500*---------------------------------------------------------------*
015600 Z099-END-PROGRAM-ROUTINE-EX.
015700*---------------------------------------------------------------*
015800     EXIT.
015900*
016000******************************************************************
016100*************** END OF PROGRAM SOURCE - TSKRES ***************
016200******************************************************************
