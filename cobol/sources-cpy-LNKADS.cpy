000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P27TSK 19/11/1985 RLTBCK  TASK LEDGER REWRITE - BATCH PHASE 2   000000
000500*        - LINKAGE FOR TSKADS (GET-ADAPTIVE-SCHEDULING-STRATEGY)
000600*        - TSKADS OPENS TASK-HISTORY-FILE ITSELF AND ROLLS UP THE
000700*          TRAILING-ONE-HOUR WINDOW AGAINST LK-ADS-RUN-TIMESTAMP.
000800*****************************************************************
000900 01  LK-ADS-PARMS.
001000     05  LK-ADS-RUN-TIMESTAMP.
001100         10  LK-ADS-RUN-DATE       PIC 9(08).
001200         10  LK-ADS-RUN-TIME       PIC 9(06).
001300     05  LK-ADS-THROUGHPUT         PIC 9(07).
001400*                        OUTPUT - COMPLETED COUNT, LAST 1HR
001500     05  LK-ADS-AVG-RESPONSE       PIC 9(09).
001600*                        OUTPUT - AVG TH-ACTUAL-TIME, LAST 1HR
001700     05  LK-ADS-RECOMMENDATION     PIC X(11).
001800*                        OUTPUT - LOW_LOAD/MEDIUM_LOAD/HIGH_LOAD
001900     05  LK-ADS-MAX-CONCURRENT     PIC 9(03).
002000*                        OUTPUT - 10/20/30
002100     05  FILLER                    PIC X(10).
