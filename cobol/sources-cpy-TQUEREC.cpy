000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P27TSK 19/11/1985 RLTBCK  TASK LEDGER REWRITE - BATCH PHASE 2   000000
000500*        - RECORD LAYOUT FOR TASK-QUEUE-FILE
000600*        - ONE ROW PER TASK CURRENTLY QUEUED OR RUNNING
000700*****************************************************************
000800* I-O FORMAT: TASK-QUEUE-REC
000900* FROM FILE TASK-QUEUE-FILE
001000* TASK LEDGER - LIVE QUEUE/RUNNING TABLE
001100*****************************************************************
001200 05  TQ-RECORD-AREA            PIC X(290).
001300*
001400 05  TQ-RECORD REDEFINES TQ-RECORD-AREA.
001500     06  TQ-TASK-ID            PIC X(40).
001600*                        ON-CHAIN TASK IDENTIFIER
001700     06  TQ-IEXEC-TASK-ID      PIC X(66).
001800*                        IEXEC NETWORK TASK IDENTIFIER
001900     06  TQ-SERVICE-ID         PIC X(40).
002000*                        SERVICE/CATALOG IDENTIFIER
002100     06  TQ-USER-ADDRESS       PIC X(42).
002200*                        REQUESTING USER WALLET ADDRESS
002300     06  TQ-STATUS             PIC X(10).
002400*                        QUEUED/RUNNING
002500     06  TQ-CREATED-AT.
002600         07  TQ-CREATED-AT-DATE    PIC 9(08).
002700*                        SUBMISSION DATE CCYYMMDD
002800         07  TQ-CREATED-AT-TIME    PIC 9(06).
002900*                        SUBMISSION TIME HHMMSS
003000     06  TQ-IEXEC-STATUS       PIC X(12).
003100*                        REMOTE STATUS - SIMULATED POLL
003200*                        ACTIVE/REVEALING/COMPLETED/
003300*                        FAILED/TIMEOUT
003400     06  TQ-RESULT-HASH        PIC X(64).
003500*                        IPFS RESULT HASH IF POLL REPORTS ONE
003600     06  FILLER                PIC X(02).
003700*
003800* ALTERNATE VIEW USED BY THE TIMEOUT/ELAPSED-SECONDS LOGIC.
003900*
004000     06  TQ-CREATED-AT-N  REDEFINES TQ-CREATED-AT  PIC 9(14).
