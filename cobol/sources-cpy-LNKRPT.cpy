000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P27TSK 19/11/1985 RLTBCK  TASK LEDGER REWRITE - BATCH PHASE 2   000000
000500*        - LINKAGE FOR TSKRPT (MONITORING/SCHEDULING SUMMARY
000600*          REPORT WRITER) - TSKRPT OWNS THE FD FOR
000700*          MONITOR-REPORT-FILE FOR THE LIFE OF THE RUN.
000800*****************************************************************
000900 01  LK-RPT-PARMS.
001000     05  LK-RPT-ACTION             PIC X(01).
001100         88  LK-RPT-OPEN-REPORT        VALUE "O".
001200         88  LK-RPT-DETAIL-LINE        VALUE "D".
001300         88  LK-RPT-SUMMARY-LINE       VALUE "S".
001400         88  LK-RPT-CLOSE-REPORT       VALUE "C".
001500*---------------------------------------------------------- "D" --*
001600     05  LK-RPT-SERVICE-ID         PIC X(40).
001700     05  LK-RPT-PREDICTED-TIME     PIC 9(09).
001800     05  LK-RPT-SMA-PRESENT-SW     PIC X(01).
001900         88  LK-RPT-SMA-PRESENT        VALUE "Y".
002000     05  LK-RPT-SIMPLE-AVG         PIC 9(09).
002100     05  LK-RPT-IMPROVEMENT-PCT    PIC S999V99.
002200     05  LK-RPT-CPU-CORES          PIC 9(02).
002300     05  LK-RPT-MEMORY-MB          PIC 9(06).
002400     05  LK-RPT-STORAGE-GB         PIC 9(04).
002500*---------------------------------------------------------- "S" --*
002600     05  LK-RPT-RUNNING-COUNT      PIC 9(07).
002700     05  LK-RPT-TIMEOUT-COUNT      PIC 9(07).
002800     05  LK-RPT-COMPLETED-COUNT    PIC 9(07).
002900     05  LK-RPT-FAILED-COUNT       PIC 9(07).
003000     05  LK-RPT-THROUGHPUT         PIC 9(07).
003100     05  LK-RPT-AVG-RESPONSE       PIC 9(09).
003200     05  LK-RPT-RECOMMENDATION     PIC X(11).
003300     05  LK-RPT-MAX-CONCURRENT     PIC 9(03).
003400     05  FILLER                    PIC X(10).
