000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P27TSK 19/11/1985 RLTBCK  TASK LEDGER REWRITE - BATCH PHASE 2   000000
000500*        - PRINT LINE LAYOUTS FOR MONITOR-REPORT-FILE
000600*        - MONITORING / SCHEDULING SUMMARY REPORT
000700*****************************************************************
000800* I-O FORMAT: RL-RECORD
000900* FROM FILE MONITOR-REPORT-FILE
001000* TASK LEDGER - MONITORING / SCHEDULING SUMMARY REPORT LINE
001100*****************************************************************
001200 05  RL-RECORD-AREA            PIC X(132).
001300*
001400* DETAIL LINE - ONE PER DISTINCT TH-SERVICE-ID (CONTROL BREAK).
001500*
001600 05  RL-DETAIL-VIEW REDEFINES RL-RECORD-AREA.
001700     06  RL-D-SERVICE-ID       PIC X(20).
001800     06  FILLER                PIC X(02).
001900     06  RL-D-PREDICTED-TIME   PIC ZZZ,ZZZ,ZZ9.
002000     06  FILLER                PIC X(03).
002100     06  RL-D-SIMPLE-AVG       PIC ZZZ,ZZZ,ZZ9.
002200     06  FILLER                PIC X(03).
002300     06  RL-D-IMPROVEMENT-PCT  PIC Z,ZZ9.99-.
002400     06  FILLER                PIC X(73).
002500*
002600* RESOURCE LINE - FOLLOWS EACH DETAIL LINE.
002700*
002800 05  RL-RESOURCE-VIEW REDEFINES RL-RECORD-AREA.
002900     06  FILLER                PIC X(10).
003000     06  RL-R-CPU-CORES        PIC ZZ9.
003100     06  FILLER                PIC X(04).
003200     06  RL-R-MEMORY-MB        PIC ZZZ,ZZ9.
003300     06  FILLER                PIC X(04).
003400     06  RL-R-STORAGE-GB       PIC ZZ9.
003500     06  FILLER                PIC X(101).
003600*
003700* CONTROL-TOTALS LINE - ONE PER RUN, WHOLE-RUN GRAND TOTALS.
003800*
003900 05  RL-TOTALS-VIEW REDEFINES RL-RECORD-AREA.
004000     06  RL-T-RUNNING          PIC ZZZ,ZZ9.
004100     06  FILLER                PIC X(03).
004200     06  RL-T-TIMEOUT          PIC ZZZ,ZZ9.
004300     06  FILLER                PIC X(03).
004400     06  RL-T-COMPLETED        PIC ZZZ,ZZ9.
004500     06  FILLER                PIC X(03).
004600     06  RL-T-FAILED           PIC ZZZ,ZZ9.
004700     06  FILLER                PIC X(95).
004800*
004900* ADAPTIVE-STRATEGY LINE - ONE PER RUN.
005000*
005100 05  RL-STRATEGY-VIEW REDEFINES RL-RECORD-AREA.
005200     06  RL-S-THROUGHPUT       PIC ZZZ,ZZ9.
005300     06  FILLER                PIC X(03).
005400     06  RL-S-AVG-RESPONSE     PIC ZZZ,ZZ9.
005500     06  FILLER                PIC X(03).
005600     06  RL-S-RECOMMENDATION   PIC X(11).
005700     06  FILLER                PIC X(03).
005800     06  RL-S-MAX-CONCURRENT   PIC ZZ9.
005900     06  FILLER                PIC X(95).
