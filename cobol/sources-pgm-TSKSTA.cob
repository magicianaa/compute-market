000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TSKSTA.
000500 AUTHOR.         R L TEBBUCK.
000600 INSTALLATION.   TASK LEDGER SYSTEMS UNIT.
000700 DATE-WRITTEN.   25 NOV 1985.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PRODUCE THE CONTROL-
001200*               TOTAL COUNTS FOR THE MONITORING REPORT - RUNNING/
001300*               TIMEOUT/COMPLETED/FAILED.  IT IS A READ-ONLY PASS
001400*               OVER BOTH FILES AND MUST RUN BEFORE THE MONITOR
001500*               SWEEP, OR THE TIMEOUT COUNT WOULD ALWAYS COME
001600*               BACK ZERO ONCE THE SWEEP HAS ALREADY CONVERTED
001700*               THE TIMED-OUT ROWS TO HISTORY.
001800*
001900*================================================================
002000* AMENDMENT HISTORY:
002100*================================================================
002200* P27TSK RLTBCK 25/11/1985 - INITIAL WRITE FOR TASK LEDGER PHASE 2RLTBCK
002300* P27TSK RLTBCK 09/01/1986 - TIMEOUT CHECK DOES NOT MUTATE THE    RLTBCK
002400*                            QUEUE ROW - THAT IS TSKMON'S JOB ON
002500*                            THE LIVE SWEEP, NOT THIS ROUTINE'S
002600* P27TSK GKWANG 02/09/1991 - ADDED WK-C-COMMON FILE-STATUS CHECKS GKWANG
002700*                            AFTER OPEN/CLOSE - AUDIT FINDING
002800* P27TSK MSULLI 17/12/1998 - Y2K REVIEW - DAY-NUMBER ROUTINE IS   MSULLI
002900*                            CENTURY-AWARE, NO CHANGE REQUIRED
003000* P27TSK BREYES 22/05/2013 - REQUEST 7204 - COMMENT CLEANUP       BREYES
003100*****************************************************************
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                    C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT TASK-QUEUE-FILE ASSIGN TO TASKQUE
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS WK-C-FILE-STATUS.
004700     SELECT TASK-HISTORY-FILE ASSIGN TO TASKHIST
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS WK-C-FILE-STATUS.
005000*
005100 EJECT
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600**************
005700 FD  TASK-QUEUE-FILE
005800     LABEL RECORDS ARE OMITTED
005900     DATA RECORD IS TASK-QUEUE-REC.
006000 01  TASK-QUEUE-REC.
006100     COPY TQUEREC.
006200*
006300 FD  TASK-HISTORY-FILE
006400     LABEL RECORDS ARE OMITTED
006500     DATA RECORD IS TASK-HISTORY-REC.
006600 01  TASK-HISTORY-REC.
006700     COPY THSTREC.
006800*
006900*************************
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER              PIC X(24)  VALUE
007300     "** PROGRAM TSKSTA   **".
007400*
007500 01  WK-C-COMMON.
007600     COPY TSKCMWS.
007700     COPY TSKDTWK.
007800*
007900 77  WK-S-TIMEOUT-THRESHOLD     PIC S9(09)  COMP VALUE 3600.
008000*
008100 EJECT
008200 LINKAGE SECTION.
008300*****************
008400 COPY LNKSTA.
008500*
008600 EJECT
008700***************************************************
008800 PROCEDURE DIVISION USING LK-STA-PARMS.
008900***************************************************
009000 MAIN-MODULE.
009100     PERFORM A000-GET-MONITORING-STATS
009200        THRU A099-GET-MONITORING-STATS-EX.
009300     PERFORM Z000-END-PROGRAM-ROUTINE
009400        THRU Z099-END-PROGRAM-ROUTINE-EX.
009500     GOBACK.
009600*
009700*---------------------------------------------------------------*
009800 A000-GET-MONITORING-STATS.
009900*---------------------------------------------------------------*
010000     MOVE ZERO TO LK-STA-RUNNING-COUNT LK-STA-TIMEOUT-COUNT
010100                  LK-STA-COMPLETED-COUNT LK-STA-FAILED-COUNT.
010200*
010300     OPEN INPUT TASK-QUEUE-FILE.
010400     IF  WK-C-SUCCESSFUL
010500         PERFORM B000-SCAN-QUEUE-ROW
010600            THRU B099-SCAN-QUEUE-ROW-EX
010700            UNTIL WK-C-QUEUE-EOF
010800         CLOSE TASK-QUEUE-FILE
010900     ELSE
011000         IF  WK-C-FILE-STATUS NOT = "35"
011100             DISPLAY "TSKSTA - OPEN FILE ERROR - TASKQUE"
011200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011300         END-IF.
011400*
011500     OPEN INPUT TASK-HISTORY-FILE.
011600     IF  WK-C-SUCCESSFUL
011700         PERFORM C000-SCAN-HISTORY-ROW
011800            THRU C099-SCAN-HISTORY-ROW-EX
011900            UNTIL WK-C-HISTORY-EOF
012000         CLOSE TASK-HISTORY-FILE
012100     ELSE
012200         IF  WK-C-FILE-STATUS NOT = "35"
012300             DISPLAY "TSKSTA - OPEN FILE ERROR - TASKHIST"
012400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012500         END-IF.
012600*
012700 A099-GET-MONITORING-STATS-EX.
012800     EXIT.
012900*
013000*---------------------------------------------------------------*
013100 B000-SCAN-QUEUE-ROW.
013200*---------------------------------------------------------------*
013300     READ TASK-QUEUE-FILE
013400         AT END SET WK-C-QUEUE-EOF TO TRUE
013500         GO TO B099-SCAN-QUEUE-ROW-EX.
013600*
013700     IF  TQ-STATUS NOT = "Running"
013800         GO TO B099-SCAN-QUEUE-ROW-EX.
013900*
014000     ADD 1 TO LK-STA-RUNNING-COUNT.
014100*
014200     MOVE TQ-CREATED-AT-DATE TO WK-DATE-BREAKDOWN-1-N.
014300     MOVE TQ-CREATED-AT-TIME TO WK-TIME-BREAKDOWN-1-N.
014400     MOVE LK-STA-RUN-DATE    TO WK-DATE-BREAKDOWN-2-N.
014500     MOVE LK-STA-RUN-TIME    TO WK-TIME-BREAKDOWN-2-N.
014600*
014700     PERFORM D000-DAY-NUMBER-1
014800        THRU D099-DAY-NUMBER-1-EX.
014900     PERFORM D100-DAY-NUMBER-2
015000        THRU D199-DAY-NUMBER-2-EX.
015100*
015200     COMPUTE WK-N-ELAPSED-SECONDS =
015300         ((WK-N-DAYNO-2 - WK-N-DAYNO-1) * 86400)
015400         + ((WK-T2-HH * 3600) + (WK-T2-MM * 60) + WK-T2-SS)
015500         - ((WK-T1-HH * 3600) + (WK-T1-MM * 60) + WK-T1-SS).
015600*
015700     IF  WK-N-ELAPSED-SECONDS > WK-S-TIMEOUT-THRESHOLD
015800         ADD 1 TO LK-STA-TIMEOUT-COUNT.
015900*
016000 B099-SCAN-QUEUE-ROW-EX.
016100     EXIT.
016200*
016300*---------------------------------------------------------------*
016400 C000-SCAN-HISTORY-ROW.
016500*---------------------------------------------------------------*
016600     READ TASK-HISTORY-FILE
016700         AT END SET WK-C-HISTORY-EOF TO TRUE
016800         GO TO C099-SCAN-HISTORY-ROW-EX.
016900*
017000     IF  TH-STATUS = "Completed"
017100         ADD 1 TO LK-STA-COMPLETED-COUNT.
017200     IF  TH-STATUS = "Failed"
017300         ADD 1 TO LK-STA-FAILED-COUNT.
017400*
017500 C099-SCAN-HISTORY-ROW-EX.
017600     EXIT.
017700*
017800*---------------------------------------------------------------*
017900 D000-DAY-NUMBER-1.
018000*---------------------------------------------------------------*
018100     COMPUTE WK-N-DAYNO-1 = WK-D1-CCYY * 365.
018200*
018300     COMPUTE WK-N-QUOTIENT = WK-D1-CCYY - 1.
018400     DIVIDE WK-N-QUOTIENT BY 4   GIVING WK-N-QUAD-TERM
018500                              REMAINDER WK-N-REMAINDER.
018600     DIVIDE WK-N-QUOTIENT BY 100 GIVING WK-N-CENTURY-TERM
018700                              REMAINDER WK-N-REMAINDER.
018800     ADD WK-N-QUAD-TERM TO WK-N-DAYNO-1.
018900     SUBTRACT WK-N-CENTURY-TERM FROM WK-N-DAYNO-1.
019000     DIVIDE WK-N-QUOTIENT BY 400 GIVING WK-N-QUOTIENT
019100                              REMAINDER WK-N-REMAINDER.
019200     ADD WK-N-QUOTIENT TO WK-N-DAYNO-1.
019300*
019400     EVALUATE WK-D1-MM
019500         WHEN 1  MOVE 0   TO WK-N-CUM-DAYS
019600         WHEN 2  MOVE 31  TO WK-N-CUM-DAYS
019700         WHEN 3  MOVE 59  TO WK-N-CUM-DAYS
019800         WHEN 4  MOVE 90  TO WK-N-CUM-DAYS
019900         WHEN 5  MOVE 120 TO WK-N-CUM-DAYS
020000         WHEN 6  MOVE 151 TO WK-N-CUM-DAYS
020100         WHEN 7  MOVE 181 TO WK-N-CUM-DAYS
020200         WHEN 8  MOVE 212 TO WK-N-CUM-DAYS
020300         WHEN 9  MOVE 243 TO WK-N-CUM-DAYS
020400         WHEN 10 MOVE 273 TO WK-N-CUM-DAYS
020500         WHEN 11 MOVE 304 TO WK-N-CUM-DAYS
020600         WHEN 12 MOVE 334 TO WK-N-CUM-DAYS
020700     END-EVALUATE.
020800     ADD WK-N-CUM-DAYS TO WK-N-DAYNO-1.
020900     ADD WK-D1-DD TO WK-N-DAYNO-1.
021000*
021100     MOVE ZERO TO WK-N-LEAP-ADJ.
021200     IF  WK-D1-MM > 2
021300         DIVIDE WK-D1-CCYY BY 4   GIVING WK-N-QUOTIENT
021400                               REMAINDER WK-N-REMAINDER
021500         IF  WK-N-REMAINDER = ZERO
021600             DIVIDE WK-D1-CCYY BY 100 GIVING WK-N-QUOTIENT
021700                                   REMAINDER WK-N-REMAINDER
021800             IF  WK-N-REMAINDER NOT = ZERO
021900                 MOVE 1 TO WK-N-LEAP-ADJ
022000             ELSE
022100                 DIVIDE WK-D1-CCYY BY 400 GIVING WK-N-QUOTIENT
022200                                        REMAINDER WK-N-REMAINDER
022300                 IF  WK-N-REMAINDER = ZERO
022400                     MOVE 1 TO WK-N-LEAP-ADJ
022500                 END-IF
022600             END-IF
022700         END-IF.
022800     ADD WK-N-LEAP-ADJ TO WK-N-DAYNO-1.
022900*
023000 D099-DAY-NUMBER-1-EX.
023100     EXIT.
023200*
023300*---------------------------------------------------------------*
023400 D100-DAY-NUMBER-2.
023500*---------------------------------------------------------------*
023600     COMPUTE WK-N-DAYNO-2 = WK-D2-CCYY * 365.
023700*
023800     COMPUTE WK-N-QUOTIENT = WK-D2-CCYY - 1.
023900     DIVIDE WK-N-QUOTIENT BY 4   GIVING WK-N-QUAD-TERM
024000                              REMAINDER WK-N-REMAINDER.
024100     DIVIDE WK-N-QUOTIENT BY 100 GIVING WK-N-CENTURY-TERM
024200                              REMAINDER WK-N-REMAINDER.
024300     ADD WK-N-QUAD-TERM TO WK-N-DAYNO-2.
024400     SUBTRACT WK-N-CENTURY-TERM FROM WK-N-DAYNO-2.
024500     DIVIDE WK-N-QUOTIENT BY 400 GIVING WK-N-QUOTIENT
024600                              REMAINDER WK-N-REMAINDER.
024700     ADD WK-N-QUOTIENT TO WK-N-DAYNO-2.
024800*
024900     EVALUATE WK-D2-MM
025000         WHEN 1  MOVE 0   TO WK-N-CUM-DAYS
025100         WHEN 2  MOVE 31  TO WK-N-CUM-DAYS
025200         WHEN 3  MOVE 59  TO WK-N-CUM-DAYS
025300         WHEN 4  MOVE 90  TO WK-N-CUM-DAYS
025400         WHEN 5  MOVE 120 TO WK-N-CUM-DAYS
025500         WHEN 6  MOVE 151 TO WK-N-CUM-DAYS
025600         WHEN 7  MOVE 181 TO WK-N-CUM-DAYS
025700         WHEN 8  MOVE 212 TO WK-N-CUM-DAYS
025800         WHEN 9  MOVE 243 TO WK-N-CUM-DAYS
025900         WHEN 10 MOVE 273 TO WK-N-CUM-DAYS
026000         WHEN 11 MOVE 304 TO WK-N-CUM-DAYS
026100         WHEN 12 MOVE 334 TO WK-N-CUM-DAYS
026200     END-EVALUATE.
026300     ADD WK-N-CUM-DAYS TO WK-N-DAYNO-2.
026400     ADD WK-D2-DD TO WK-N-DAYNO-2.
026500*
026600     MOVE ZERO TO WK-N-LEAP-ADJ.
026700     IF  WK-D2-MM > 2
026800         DIVIDE WK-D2-CCYY BY 4   GIVING WK-N-QUOTIENT
026900                               REMAINDER WK-N-REMAINDER
027000         IF  WK-N-REMAINDER = ZERO
027100             DIVIDE WK-D2-CCYY BY 100 GIVING WK-N-QUOTIENT
027200                                   REMAINDER WK-N-REMAINDER
027300             IF  WK-N-REMAINDER NOT = ZERO
027400                 MOVE 1 TO WK-N-LEAP-ADJ
027500             ELSE
027600                 DIVIDE WK-D2-CCYY BY 400 GIVING WK-N-QUOTIENT
027700                                        REMAINDER WK-N-REMAINDER
027800                 IF  WK-N-REMAINDER = ZERO
027900                     MOVE 1 TO WK-N-LEAP-ADJ
028000                 END-IF
028100             END-IF
028200         END-IF.
028300     ADD WK-N-LEAP-ADJ TO WK-N-DAYNO-2.
028400*
028500 D199-DAY-NUMBER-2-EX.
028600     EXIT.
028700*
028800*---------------------------------------------------------------*
028900 Z000-END-PROGRAM-ROUTINE.
029000*---------------------------------------------------------------*
029100     EXIT.
029200*
029300*---------------------------------------------------------------*
029400 Z099-END-PROGRAM-ROUTINE-EX.
029500*---------------------------------------------------------------*
029600     EXIT.
029700*
029800******************************************************************
029900*************** END OF PROGRAM SOURCE - TSKSTA ***************
030000******************************************************************
