000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P27TSK 19/11/1985 RLTBCK  TASK LEDGER REWRITE - BATCH PHASE 2   000000
000500*        - LINKAGE FOR TSKREP (REPUTATION COUNTER BOOKKEEPING)
000600*        - TSKREP OWNS THE FD FOR REPUTATION-FILE - LOADS IT,
000700*          FINDS-OR-CREATES THE ROW FOR LK-REP-USER-ADDRESS,
000800*          BUMPS THE COUNTERS, REWRITES THE WHOLE FILE.
000900*        - THE SCORING FORMULA ITSELF IS NOT REIMPLEMENTED - SEE
001000*          REPUREC.CPY HEADER.
001100*****************************************************************
001200 01  LK-REP-PARMS.
001300     05  LK-REP-USER-ADDRESS       PIC X(42).
001400     05  LK-REP-COMPLETED-SW       PIC X(01).
001500         88  LK-REP-COMPLETED          VALUE "Y".
001600*                        INPUT - Y IF THIS TASK COMPLETED
001700     05  FILLER                    PIC X(10).
