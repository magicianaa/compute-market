000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P27TSK 19/11/1985 RLTBCK  TASK LEDGER REWRITE - BATCH PHASE 2   000000
000500*        - LINKAGE FOR TSKSTA (GET-MONITORING-STATS)
000600*        - TSKSTA OPENS TASK-QUEUE-FILE AND TASK-HISTORY-FILE
000700*          ITSELF - CALLED BEFORE THE SWEEP SO THE TIMEOUT COUNT
000800*          REFLECTS THE LIVE QUEUE, NOT THE POST-SWEEP ONE.
000900*****************************************************************
001000 01  LK-STA-PARMS.
001100     05  LK-STA-RUN-TIMESTAMP.
001200         10  LK-STA-RUN-DATE       PIC 9(08).
001300         10  LK-STA-RUN-TIME       PIC 9(06).
001400     05  LK-STA-RUNNING-COUNT      PIC 9(07).
001500     05  LK-STA-TIMEOUT-COUNT      PIC 9(07).
001600     05  LK-STA-COMPLETED-COUNT    PIC 9(07).
001700     05  LK-STA-FAILED-COUNT       PIC 9(07).
001800     05  FILLER                    PIC X(10).
