000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TSKADS.
000500 AUTHOR.         D MORAN.
000600 INSTALLATION.   TASK LEDGER SYSTEMS UNIT.
000700 DATE-WRITTEN.   19 NOV 1985.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DERIVE A SYSTEM-WIDE
001200*               ADAPTIVE SCHEDULING STRATEGY FROM THE TRAILING
001300*               ONE-HOUR WINDOW OF TASK-HISTORY ACTIVITY.
001400*
001500*================================================================
001600* AMENDMENT HISTORY:
001700*================================================================
001800* P27TSK DMORAN 19/11/1985 - INITIAL WRITE FOR TASK LEDGER PHASE 2DMORAN
001900* P27TSK DMORAN 03/02/1986 - LOAD-TIER BOUNDARIES ARE STRICT "<"  DMORAN
002000*                            PER SCHEDULING REVIEW - 10 AND 50
002100*                            BELONG TO THE NEXT TIER UP
002200* P27TSK GKWANG 02/09/1991 - ADDED WK-C-COMMON FILE-STATUS CHECKS GKWANG
002300*                            AFTER OPEN/CLOSE - AUDIT FINDING
002400* P27TSK MSULLI 17/12/1998 - Y2K REVIEW - ONE-HOUR WINDOW USES    MSULLI
002500*                            CCYYMMDDHHMMSS COMPARE, NO CENTURY
002600*                            WINDOWING RISK, NO CHANGE REQUIRED
002700* P27TSK BREYES 22/05/2013 - REQUEST 7204 - COMMENT CLEANUP       BREYES
002800* P27TSK NPATEL 16/03/2017 - REQUEST 8940 - WINDOW-START WAS      NPATEL
002900*                            SUBTRACTING 3600 STRAIGHT OFF THE
003000*                            RAW HHMMSS DIGITS INSTEAD OF TRUE
003100*                            SECONDS-OF-DAY, SKEWING THE TRAILING
003200*                            ONE-HOUR WINDOW ON EVERY RUN
003300*****************************************************************
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                    C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TASK-HISTORY-FILE ASSIGN TO TASKHIST
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS WK-C-FILE-STATUS.
004900*
005000 EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500**************
005600 FD  TASK-HISTORY-FILE
005700     LABEL RECORDS ARE OMITTED
005800     DATA RECORD IS TASK-HISTORY-REC.
005900 01  TASK-HISTORY-REC.
006000     COPY THSTREC.
006100*
006200*************************
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER              PIC X(24)  VALUE
006600     "** PROGRAM TSKADS   **".
006700*
006800 01  WK-C-COMMON.
006900     COPY TSKCMWS.
007000     COPY TSKDTWK.
007100*
007200 77  WK-A-WINDOW-SECONDS        PIC S9(09)  COMP VALUE 3600.
007300 77  WK-A-DEFAULT-AVG-RESPONSE  PIC 9(09)        VALUE 300.
007400 77  WK-A-LOW-LOAD-CEILING      PIC S9(07)  COMP VALUE 10.
007500 77  WK-A-MEDIUM-LOAD-CEILING   PIC S9(07)  COMP VALUE 50.
007600*
007700 01  WK-A-WORK-AREA.
007800     05  WK-A-RESPONSE-COUNT    PIC S9(07)  COMP.
007900     05  WK-A-RESPONSE-SUM      PIC S9(13)  COMP.
008000     05  WK-A-WINDOW-START-N    PIC 9(14).
008100     05  WK-A-YR-QUOTIENT       PIC S9(07)  COMP.
008200     05  WK-A-YR-MOD4           PIC S9(05)  COMP.
008300     05  WK-A-YR-MOD100         PIC S9(05)  COMP.
008400     05  WK-A-YR-MOD400         PIC S9(05)  COMP.
008500*
008600 EJECT
008700 LINKAGE SECTION.
008800*****************
008900 COPY LNKADS.
009000*
009100 EJECT
009200***************************************************
009300 PROCEDURE DIVISION USING LK-ADS-PARMS.
009400***************************************************
009500 MAIN-MODULE.
009600     PERFORM A000-ADAPTIVE-SCHEDULING-STRATEGY
009700        THRU A099-ADAPTIVE-SCHEDULING-STRATEGY-EX.
009800     PERFORM Z000-END-PROGRAM-ROUTINE
009900        THRU Z099-END-PROGRAM-ROUTINE-EX.
010000     GOBACK.
010100*
010200*---------------------------------------------------------------*
010300 A000-ADAPTIVE-SCHEDULING-STRATEGY.
010400*---------------------------------------------------------------*
010500     MOVE ZERO TO LK-ADS-THROUGHPUT WK-A-RESPONSE-COUNT
010600                  WK-A-RESPONSE-SUM.
010700*
010800*    THE WINDOW START IS RUN-TIMESTAMP MINUS 3600 SECONDS,
010900*    HELD AS A CCYYMMDDHHMMSS NUMERIC VIEW FOR THE COMPARE.
011000*
011100     MOVE LK-ADS-RUN-DATE TO WK-N-WORK-DATE-1.
011200     MOVE LK-ADS-RUN-TIME TO WK-TIME-BREAKDOWN-1-N.
011300     PERFORM D000-SUBTRACT-WINDOW-SECONDS
011400        THRU D099-SUBTRACT-WINDOW-SECONDS-EX.
011500*
011600     OPEN INPUT TASK-HISTORY-FILE.
011700     IF  NOT WK-C-SUCCESSFUL
011800         DISPLAY "TSKADS - OPEN FILE ERROR - TASKHIST"
011900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012000         GO TO B900-DEFAULT-RESPONSE-TIME.
012100*
012200     PERFORM B000-ACCUMULATE-LAST-HOUR
012300        THRU B099-ACCUMULATE-LAST-HOUR-EX
012400        UNTIL WK-C-HISTORY-EOF.
012500*
012600     CLOSE TASK-HISTORY-FILE.
012700*
012800     IF  WK-A-RESPONSE-COUNT = ZERO
012900         GO TO B900-DEFAULT-RESPONSE-TIME.
013000*
013100     COMPUTE LK-ADS-AVG-RESPONSE =
013200         WK-A-RESPONSE-SUM / WK-A-RESPONSE-COUNT.
013300     GO TO C000-ASSIGN-LOAD-TIER.
013400*
013500 B900-DEFAULT-RESPONSE-TIME.
013600     MOVE WK-A-DEFAULT-AVG-RESPONSE TO LK-ADS-AVG-RESPONSE.
013700*
013800 C000-ASSIGN-LOAD-TIER.
013900     EVALUATE TRUE
014000         WHEN LK-ADS-THROUGHPUT < WK-A-LOW-LOAD-CEILING
014100             MOVE "LOW_LOAD"    TO LK-ADS-RECOMMENDATION
014200             MOVE 10            TO LK-ADS-MAX-CONCURRENT
014300         WHEN LK-ADS-THROUGHPUT < WK-A-MEDIUM-LOAD-CEILING
014400             MOVE "MEDIUM_LOAD" TO LK-ADS-RECOMMENDATION
014500             MOVE 20            TO LK-ADS-MAX-CONCURRENT
014600         WHEN OTHER
014700             MOVE "HIGH_LOAD"   TO LK-ADS-RECOMMENDATION
014800             MOVE 30            TO LK-ADS-MAX-CONCURRENT
014900     END-EVALUATE.
015000*
015100 A099-ADAPTIVE-SCHEDULING-STRATEGY-EX.
015200     EXIT.
015300*
015400*---------------------------------------------------------------*
015500 B000-ACCUMULATE-LAST-HOUR.
015600*---------------------------------------------------------------*
015700     READ TASK-HISTORY-FILE
015800         AT END SET WK-C-HISTORY-EOF TO TRUE
015900         GO TO B099-ACCUMULATE-LAST-HOUR-EX.
016000*
016100     IF  TH-CREATED-AT-N < WK-A-WINDOW-START-N
016200         GO TO B099-ACCUMULATE-LAST-HOUR-EX.
016300*
016400     IF  TH-STATUS = "Completed"
016500         ADD 1 TO LK-ADS-THROUGHPUT.
016600*
016700     IF  TH-ACTUAL-TIME NOT = ZERO
016800         ADD 1 TO WK-A-RESPONSE-COUNT
016900         ADD TH-ACTUAL-TIME TO WK-A-RESPONSE-SUM.
017000*
017100 B099-ACCUMULATE-LAST-HOUR-EX.
017200     EXIT.
017300*
017400*---------------------------------------------------------------*
017500 D000-SUBTRACT-WINDOW-SECONDS.
017600*---------------------------------------------------------------*
017700*    CRUDE BUT EXACT - WALK THE CLOCK BACK ONE HOUR, BORROWING
017800*    A DAY OFF THE CALENDAR WHEN THE TIME-OF-DAY GOES NEGATIVE.
017900*    WE KEEP ONE LEAP-YEAR-AWARE DAY SUBTRACT SINCE THIS RUNS
018000*    ACROSS MIDNIGHT ON THE FIRST SECOND OF SOME DAYS.
018100*    NPATEL 16/03/2017 - REQUEST 8940 - WK-T1-HH/MM/SS MUST BE
018200*    TURNED INTO TRUE SECONDS-OF-DAY BEFORE SUBTRACTING 3600,
018300*    THE SAME AS TSKMON/TSKPRI/TSKSTA DO - THE RAW HHMMSS
018400*    DIGIT STRING IS NOT A SECONDS COUNT.
018500*
018600     COMPUTE WK-N-SECS-OF-DAY-1 =
018700         (WK-T1-HH * 3600) + (WK-T1-MM * 60) + WK-T1-SS.
018800     COMPUTE WK-N-SECS-OF-DAY-1 =
018900         WK-N-SECS-OF-DAY-1 - WK-A-WINDOW-SECONDS.
019000     IF  WK-N-SECS-OF-DAY-1 NOT < ZERO
019100         GO TO D040-REBUILD-TIME-OF-DAY.
019200*
019300     ADD 86400 TO WK-N-SECS-OF-DAY-1.
019400     MOVE WK-N-WORK-DATE-1 TO WK-DATE-BREAKDOWN-1.
019500     PERFORM D900-STEP-DATE-BACK-ONE-DAY
019600        THRU D999-STEP-DATE-BACK-ONE-DAY-EX.
019700     MOVE WK-DATE-BREAKDOWN-1-N TO WK-N-WORK-DATE-1.
019800*
019900 D040-REBUILD-TIME-OF-DAY.
020000     DIVIDE WK-N-SECS-OF-DAY-1 BY 3600 GIVING WK-T1-HH
020100                                     REMAINDER WK-N-REMAINDER.
020200     DIVIDE WK-N-REMAINDER BY 60 GIVING WK-T1-MM
020300                                 REMAINDER WK-T1-SS.
020400*
020500 D050-REASSEMBLE-WINDOW-START.
020600     MOVE WK-N-WORK-DATE-1 TO WK-RUN-DATE.
020700     MOVE WK-TIME-BREAKDOWN-1-N TO WK-RUN-TIME.
020800     MOVE WK-RUN-TIMESTAMP-N TO WK-A-WINDOW-START-N.
020900*
021000 D099-SUBTRACT-WINDOW-SECONDS-EX.
021100     EXIT.
021200*
021300*---------------------------------------------------------------*
021400 D900-STEP-DATE-BACK-ONE-DAY.
021500*---------------------------------------------------------------*
021600     SUBTRACT 1 FROM WK-D1-DD.
021700     IF  WK-D1-DD NOT = ZERO
021800         GO TO D999-STEP-DATE-BACK-ONE-DAY-EX.
021900*
022000     SUBTRACT 1 FROM WK-D1-MM.
022100     IF  WK-D1-MM NOT = ZERO
022200         GO TO D950-SET-LAST-DAY-OF-MONTH.
022300*
022400     MOVE 12 TO WK-D1-MM.
022500     SUBTRACT 1 FROM WK-D1-CCYY.
022600*
022700 D950-SET-LAST-DAY-OF-MONTH.
022800     EVALUATE WK-D1-MM
022900         WHEN 4 WHEN 6 WHEN 9 WHEN 11
023000             MOVE 30 TO WK-D1-DD
023100         WHEN 2
023200             DIVIDE WK-D1-CCYY BY 4   GIVING WK-A-YR-QUOTIENT
023300                                   REMAINDER WK-A-YR-MOD4
023400             DIVIDE WK-D1-CCYY BY 100 GIVING WK-A-YR-QUOTIENT
023500                                   REMAINDER WK-A-YR-MOD100
023600             DIVIDE WK-D1-CCYY BY 400 GIVING WK-A-YR-QUOTIENT
023700                                   REMAINDER WK-A-YR-MOD400
023800             IF  WK-A-YR-MOD4 = ZERO
023900                 AND (WK-A-YR-MOD100 NOT = ZERO
024000                 OR WK-A-YR-MOD400 = ZERO)
024100                 MOVE 29 TO WK-D1-DD
024200             ELSE
024300                 MOVE 28 TO WK-D1-DD
024400             END-IF
024500         WHEN OTHER
024600             MOVE 31 TO WK-D1-DD
024700     END-EVALUATE.
024800*
024900 D999-STEP-DATE-BACK-ONE-DAY-EX.
025000     EXIT.
025100*
025200*---------------------------------------------------------------*
025300 Z000-END-PROGRAM-ROUTINE.
025400*---------------------------------------------------------------*
025500     EXIT.
025600*
025700*---------------------------------------------------------------*
025800 Z099-END-PROGRAM-ROUTINE-EX.
025900*---------------------------------------------------------------*
026000     EXIT.
026100*
026200******************************************************************
026300*************** END OF PROGRAM SOURCE - TSKADS ***************
026400******************************************************************
