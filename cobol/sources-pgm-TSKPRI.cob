000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TSKPRI.
000500 AUTHOR.         R L TEBBUCK.
000600 INSTALLATION.   TASK LEDGER SYSTEMS UNIT.
000700 DATE-WRITTEN.   27 NOV 1985.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SCORE ONE QUEUED TASK
001200*               FOR SCHEDULING PRIORITY - A BASE OF 100 PLUS FOUR
001300*               BONUSES (REPUTATION, WAITING TIME, PAYMENT STUB,
001400*               SUCCESS RATE).  ANY COMPUTATION ERROR ON THIS ROW
001500*               FALLS BACK TO THE BASE VALUE OF 100 SO ONE BAD
001600*               ROW DOES NOT STOP THE PRIORITY PASS.
001700*
001800*================================================================
001900* AMENDMENT HISTORY:
002000*================================================================
002100* P27TSK RLTBCK 27/11/1985 - INITIAL WRITE FOR TASK LEDGER PHASE 2RLTBCK
002200* P27TSK RLTBCK 09/01/1986 - PAYMENT BONUS LEFT AS A FLAT 15 - NO RLTBCK
002300*                            REAL PAYMENT-AMOUNT FIELD YET, PER
002400*                            SCHEDULING REVIEW - DO NOT INVENT ONE
002500* P27TSK GKWANG 02/09/1991 - ADDED WK-C-COMMON FILE-STATUS CHECKS GKWANG
002600*                            AFTER OPEN/CLOSE - AUDIT FINDING
002700* P27TSK MSULLI 17/12/1998 - Y2K REVIEW - DAY-NUMBER ROUTINE IS   MSULLI
002800*                            CENTURY-AWARE, NO CHANGE REQUIRED
002900* P27TSK BREYES 22/05/2013 - REQUEST 7204 - COMMENT CLEANUP       BREYES
003000*****************************************************************
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003900                    C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT REPUTATION-FILE ASSIGN TO REPUTFIL
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS  IS WK-C-FILE-STATUS.
004600     SELECT TASK-HISTORY-FILE ASSIGN TO TASKHIST
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS WK-C-FILE-STATUS.
004900*
005000 EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500**************
005600 FD  REPUTATION-FILE
005700     LABEL RECORDS ARE OMITTED
005800     DATA RECORD IS REPUTATION-REC.
005900 01  REPUTATION-REC.
006000     COPY REPUREC.
006100*
006200 FD  TASK-HISTORY-FILE
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS TASK-HISTORY-REC.
006500 01  TASK-HISTORY-REC.
006600     COPY THSTREC.
006700*
006800*************************
006900 WORKING-STORAGE SECTION.
007000*************************
007100 01  FILLER              PIC X(24)  VALUE
007200     "** PROGRAM TSKPRI   **".
007300*
007400 01  WK-C-COMMON.
007500     COPY TSKCMWS.
007600     COPY TSKDTWK.
007700*
007800 77  WK-P-PAYMENT-BONUS         PIC S9(05)  COMP VALUE 15.
007900 77  WK-P-NEW-USER-BONUS        PIC S9(05)  COMP VALUE 10.
008000 77  WK-P-WAITING-CEILING       PIC S9(05)  COMP VALUE 50.
008100*
008200 01  WK-P-WORK-AREA.
008300     05  WK-P-REPUTATION-BONUS    PIC S9(05)  COMP.
008400     05  WK-P-WAITING-BONUS       PIC S9(05)  COMP.
008500     05  WK-P-SUCCESS-BONUS       PIC S9(05)  COMP.
008600     05  WK-P-WAITING-MINUTES     PIC S9(07)  COMP.
008700     05  WK-P-HALF-MINUTES        PIC S9(07)  COMP.
008800     05  WK-P-HISTORY-TOTAL       PIC S9(07)  COMP.
008900     05  WK-P-HISTORY-COMPLETED   PIC S9(07)  COMP.
009000*
009100 01  WK-P-RATE-WORK-AREA.
009200     05  WK-P-RATE-NUMERATOR      PIC S9(09)V99  COMP-3.
009300 01  WK-P-RATE-WORK-AREA-R REDEFINES WK-P-RATE-WORK-AREA
009400                               PIC X(06).
009500*
009600 EJECT
009700 LINKAGE SECTION.
009800*****************
009900 COPY LNKPRI.
010000*
010100 EJECT
010200***************************************************
010300 PROCEDURE DIVISION USING LK-PRI-PARMS.
010400***************************************************
010500 MAIN-MODULE.
010600     PERFORM A000-CALCULATE-PRIORITY
010700        THRU A099-CALCULATE-PRIORITY-EX.
010800     GOBACK.
010900*
011000*---------------------------------------------------------------*
011100 A000-CALCULATE-PRIORITY.
011200*---------------------------------------------------------------*
011300     SET WK-C-FOUND TO FALSE.
011400     MOVE "N" TO LK-PRI-ERROR-SW.
011500     MOVE ZERO TO WK-P-REPUTATION-BONUS WK-P-WAITING-BONUS
011600                  WK-P-SUCCESS-BONUS.
011700*
011800     PERFORM B000-REPUTATION-BONUS
011900        THRU B099-REPUTATION-BONUS-EX.
012000     PERFORM C000-WAITING-BONUS
012100        THRU C099-WAITING-BONUS-EX.
012200     PERFORM D000-SUCCESS-RATE-BONUS
012300        THRU D099-SUCCESS-RATE-BONUS-EX.
012400*
012500     IF  LK-PRI-ERROR-OCCURRED
012600         MOVE 100 TO LK-PRI-FINAL-PRIORITY
012700         GO TO A099-CALCULATE-PRIORITY-EX.
012800*
012900     COMPUTE LK-PRI-FINAL-PRIORITY =
013000         100 + WK-P-REPUTATION-BONUS + WK-P-WAITING-BONUS
013100             + WK-P-PAYMENT-BONUS + WK-P-SUCCESS-BONUS.
013200*
013300 A099-CALCULATE-PRIORITY-EX.
013400     EXIT.
013500*
013600*---------------------------------------------------------------*
013700 B000-REPUTATION-BONUS.
013800*---------------------------------------------------------------*
013900*    REPUTATION BONUS = TRUNCATE(REP-FINAL-SCORE * 50), ZERO
014000*    IF THE USER HAS NO REPUTATION-FILE ROW AT ALL.
014100*
014200     OPEN INPUT REPUTATION-FILE.
014300     IF  NOT WK-C-SUCCESSFUL
014400         IF  WK-C-FILE-STATUS NOT = "35"
014500             MOVE "Y" TO LK-PRI-ERROR-SW
014600         END-IF
014700         GO TO B099-REPUTATION-BONUS-EX.
014800*
014900     PERFORM B050-SCAN-REPUTATION-ROW
015000        THRU B059-SCAN-REPUTATION-ROW-EX
015100        UNTIL WK-C-REPUTATION-EOF OR WK-C-FOUND.
015200*
015300     CLOSE REPUTATION-FILE.
015400*
015500 B099-REPUTATION-BONUS-EX.
015600     EXIT.
015700*
015800*---------------------------------------------------------------*
015900 B050-SCAN-REPUTATION-ROW.
016000*---------------------------------------------------------------*
016100     READ REPUTATION-FILE
016200         AT END SET WK-C-REPUTATION-EOF TO TRUE
016300         GO TO B059-SCAN-REPUTATION-ROW-EX.
016400*
016500     IF  REP-USER-ADDRESS = LK-PRI-USER-ADDRESS
016600         SET WK-C-FOUND TO TRUE
016700         COMPUTE WK-P-REPUTATION-BONUS = REP-FINAL-SCORE * 50.
016800*
016900 B059-SCAN-REPUTATION-ROW-EX.
017000     EXIT.
017100*
017200*---------------------------------------------------------------*
017300 C000-WAITING-BONUS.
017400*---------------------------------------------------------------*
017500*    WAITING BONUS = MIN(TRUNCATE(MINUTES-WAITING * 0.5), 50).
017600*
017700     MOVE LK-PRI-CREATED-DATE TO WK-DATE-BREAKDOWN-1-N.
017800     MOVE LK-PRI-CREATED-TIME TO WK-TIME-BREAKDOWN-1-N.
017900     MOVE LK-PRI-RUN-DATE     TO WK-DATE-BREAKDOWN-2-N.
018000     MOVE LK-PRI-RUN-TIME     TO WK-TIME-BREAKDOWN-2-N.
018100*
018200     PERFORM E000-DAY-NUMBER-1
018300        THRU E099-DAY-NUMBER-1-EX.
018400     PERFORM E100-DAY-NUMBER-2
018500        THRU E199-DAY-NUMBER-2-EX.
018600*
018700     COMPUTE WK-N-ELAPSED-SECONDS =
018800         ((WK-N-DAYNO-2 - WK-N-DAYNO-1) * 86400)
018900         + ((WK-T2-HH * 3600) + (WK-T2-MM * 60) + WK-T2-SS)
019000         - ((WK-T1-HH * 3600) + (WK-T1-MM * 60) + WK-T1-SS).
019100*
019200     DIVIDE WK-N-ELAPSED-SECONDS BY 60
019300         GIVING WK-P-WAITING-MINUTES.
019400     COMPUTE WK-P-HALF-MINUTES = WK-P-WAITING-MINUTES / 2.
019500*
019600     IF  WK-P-HALF-MINUTES > WK-P-WAITING-CEILING
019700         MOVE WK-P-WAITING-CEILING TO WK-P-WAITING-BONUS
019800     ELSE
019900         MOVE WK-P-HALF-MINUTES    TO WK-P-WAITING-BONUS.
020000*
020100 C099-WAITING-BONUS-EX.
020200     EXIT.
020300*
020400*---------------------------------------------------------------*
020500 D000-SUCCESS-RATE-BONUS.
020600*---------------------------------------------------------------*
020700*    SUCCESS BONUS = TRUNCATE((COMPLETED / TOTAL) * 20) OVER THE
020800*    USER'S WHOLE TASK-HISTORY - A FLAT 10 IF THE USER HAS NO
020900*    HISTORY ROWS AT ALL (NEW-USER BONUS).
021000*
021100     MOVE ZERO TO WK-P-HISTORY-TOTAL WK-P-HISTORY-COMPLETED.
021200*
021300     OPEN INPUT TASK-HISTORY-FILE.
021400     IF  NOT WK-C-SUCCESSFUL
021500         IF  WK-C-FILE-STATUS NOT = "35"
021600             MOVE "Y" TO LK-PRI-ERROR-SW
021700         END-IF
021800         GO TO D099-SUCCESS-RATE-BONUS-EX.
021900*
022000     PERFORM D050-SCAN-HISTORY-ROW
022100        THRU D059-SCAN-HISTORY-ROW-EX
022200        UNTIL WK-C-HISTORY-EOF.
022300*
022400     CLOSE TASK-HISTORY-FILE.
022500*
022600     IF  WK-P-HISTORY-TOTAL = ZERO
022700         MOVE WK-P-NEW-USER-BONUS TO WK-P-SUCCESS-BONUS
022800         GO TO D099-SUCCESS-RATE-BONUS-EX.
022900*
023000     COMPUTE WK-P-SUCCESS-BONUS =
023100         (WK-P-HISTORY-COMPLETED / WK-P-HISTORY-TOTAL) * 20.
023200*
023300 D099-SUCCESS-RATE-BONUS-EX.
023400     EXIT.
023500*
023600*---------------------------------------------------------------*
023700 D050-SCAN-HISTORY-ROW.
023800*---------------------------------------------------------------*
023900     READ TASK-HISTORY-FILE
024000         AT END SET WK-C-HISTORY-EOF TO TRUE
024100         GO TO D059-SCAN-HISTORY-ROW-EX.
024200*
024300     IF  TH-USER-ADDRESS NOT = LK-PRI-USER-ADDRESS
024400         GO TO D059-SCAN-HISTORY-ROW-EX.
024500*
024600     ADD 1 TO WK-P-HISTORY-TOTAL.
024700     IF  TH-STATUS = "Completed"
024800         ADD 1 TO WK-P-HISTORY-COMPLETED.
024900*
025000 D059-SCAN-HISTORY-ROW-EX.
025100     EXIT.
025200*
025300*---------------------------------------------------------------*
025400 E000-DAY-NUMBER-1.
025500*---------------------------------------------------------------*
025600     COMPUTE WK-N-DAYNO-1 = WK-D1-CCYY * 365.
025700*
025800     COMPUTE WK-N-QUOTIENT = WK-D1-CCYY - 1.
025900     DIVIDE WK-N-QUOTIENT BY 4   GIVING WK-N-QUAD-TERM
026000                              REMAINDER WK-N-REMAINDER.
026100     DIVIDE WK-N-QUOTIENT BY 100 GIVING WK-N-CENTURY-TERM
026200                              REMAINDER WK-N-REMAINDER.
026300     ADD WK-N-QUAD-TERM TO WK-N-DAYNO-1.
026400     SUBTRACT WK-N-CENTURY-TERM FROM WK-N-DAYNO-1.
026500     DIVIDE WK-N-QUOTIENT BY 400 GIVING WK-N-QUOTIENT
026600                              REMAINDER WK-N-REMAINDER.
026700     ADD WK-N-QUOTIENT TO WK-N-DAYNO-1.
026800*
026900     EVALUATE WK-D1-MM
027000         WHEN 1  MOVE 0   TO WK-N-CUM-DAYS
027100         WHEN 2  MOVE 31  TO WK-N-CUM-DAYS
027200         WHEN 3  MOVE 59  TO WK-N-CUM-DAYS
027300         WHEN 4  MOVE 90  TO WK-N-CUM-DAYS
027400         WHEN 5  MOVE 120 TO WK-N-CUM-DAYS
027500         WHEN 6  MOVE 151 TO WK-N-CUM-DAYS
027600         WHEN 7  MOVE 181 TO WK-N-CUM-DAYS
027700         WHEN 8  MOVE 212 TO WK-N-CUM-DAYS
027800         WHEN 9  MOVE 243 TO WK-N-CUM-DAYS
027900         WHEN 10 MOVE 273 TO WK-N-CUM-DAYS
028000         WHEN 11 MOVE 304 TO WK-N-CUM-DAYS
028100         WHEN 12 MOVE 334 TO WK-N-CUM-DAYS
028200     END-EVALUATE.
028300     ADD WK-N-CUM-DAYS TO WK-N-DAYNO-1.
028400     ADD WK-D1-DD TO WK-N-DAYNO-1.
028500*
028600     MOVE ZERO TO WK-N-LEAP-ADJ.
028700     IF  WK-D1-MM > 2
028800         DIVIDE WK-D1-CCYY BY 4   GIVING WK-N-QUOTIENT
028900                               REMAINDER WK-N-REMAINDER
029000         IF  WK-N-REMAINDER = ZERO
029100             DIVIDE WK-D1-CCYY BY 100 GIVING WK-N-QUOTIENT
029200                                   REMAINDER WK-N-REMAINDER
029300             IF  WK-N-REMAINDER NOT = ZERO
029400                 MOVE 1 TO WK-N-LEAP-ADJ
029500             ELSE
029600                 DIVIDE WK-D1-CCYY BY 400 GIVING WK-N-QUOTIENT
029700                                        REMAINDER WK-N-REMAINDER
029800                 IF  WK-N-REMAINDER = ZERO
029900                     MOVE 1 TO WK-N-LEAP-ADJ
030000                 END-IF
030100             END-IF
030200         END-IF.
030300     ADD WK-N-LEAP-ADJ TO WK-N-DAYNO-1.
030400*
030500 E099-DAY-NUMBER-1-EX.
030600     EXIT.
030700*
030800*---------------------------------------------------------------*
030900 E100-DAY-NUMBER-2.
031000*---------------------------------------------------------------*
031100     COMPUTE WK-N-DAYNO-2 = WK-D2-CCYY * 365.
031200*
031300     COMPUTE WK-N-QUOTIENT = WK-D2-CCYY - 1.
031400     DIVIDE WK-N-QUOTIENT BY 4   GIVING WK-N-QUAD-TERM
031500                              REMAINDER WK-N-REMAINDER.
031600     DIVIDE WK-N-QUOTIENT BY 100 GIVING WK-N-CENTURY-TERM
031700                              REMAINDER WK-N-REMAINDER.
031800     ADD WK-N-QUAD-TERM TO WK-N-DAYNO-2.
031900     SUBTRACT WK-N-CENTURY-TERM FROM WK-N-DAYNO-2.
032000     DIVIDE WK-N-QUOTIENT BY 400 GIVING WK-N-QUOTIENT
032100                              REMAINDER WK-N-REMAINDER.
032200     ADD WK-N-QUOTIENT TO WK-N-DAYNO-2.
032300*
032400     EVALUATE WK-D2-MM
032500         WHEN 1  MOVE 0   TO WK-N-CUM-DAYS
032600         WHEN 2  MOVE 31  TO WK-N-CUM-DAYS
032700         WHEN 3  MOVE 59  TO WK-N-CUM-DAYS
032800         WHEN 4  MOVE 90  TO WK-N-CUM-DAYS
032900         WHEN 5  MOVE 120 TO WK-N-CUM-DAYS
033000         WHEN 6  MOVE 151 TO WK-N-CUM-DAYS
033100         WHEN 7  MOVE 181 TO WK-N-CUM-DAYS
033200         WHEN 8  MOVE 212 TO WK-N-CUM-DAYS
033300         WHEN 9  MOVE 243 TO WK-N-CUM-DAYS
033400         WHEN 10 MOVE 273 TO WK-N-CUM-DAYS
033500         WHEN 11 MOVE 304 TO WK-N-CUM-DAYS
033600         WHEN 12 MOVE 334 TO WK-N-CUM-DAYS
033700     END-EVALUATE.
033800     ADD WK-N-CUM-DAYS TO WK-N-DAYNO-2.
033900     ADD WK-D2-DD TO WK-N-DAYNO-2.
034000*
034100     MOVE ZERO TO WK-N-LEAP-ADJ.
034200     IF  WK-D2-MM > 2
034300         DIVIDE WK-D2-CCYY BY 4   GIVING WK-N-QUOTIENT
034400                               REMAINDER WK-N-REMAINDER
034500         IF  WK-N-REMAINDER = ZERO
034600             DIVIDE WK-D2-CCYY BY 100 GIVING WK-N-QUOTIENT
034700                                   REMAINDER WK-N-REMAINDER
034800             IF  WK-N-REMAINDER NOT = ZERO
034900                 MOVE 1 TO WK-N-LEAP-ADJ
035000             ELSE
035100                 DIVIDE WK-D2-CCYY BY 400 GIVING WK-N-QUOTIENT
035200                                        REMAINDER WK-N-REMAINDER
035300                 IF  WK-N-REMAINDER = ZERO
035400                     MOVE 1 TO WK-N-LEAP-ADJ
035500                 END-IF
035600             END-IF
035700         END-IF.
035800     ADD WK-N-LEAP-ADJ TO WK-N-DAYNO-2.
035900*
036000 E199-DAY-NUMBER-2-EX.
036100     EXIT.
036200*
036300******************************************************************
036400*************** END OF PROGRAM SOURCE - TSKPRI ***************
036500******************************************************************
