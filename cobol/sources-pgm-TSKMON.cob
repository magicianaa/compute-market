000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TSKMON.
000500 AUTHOR.         G KWANGALA.
000600 INSTALLATION.   TASK LEDGER SYSTEMS UNIT.
000700 DATE-WRITTEN.   21 NOV 1985.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DISPOSITION A SINGLE
001200*               "RUNNING" TASK-QUEUE ROW - TIMEOUT CHECK, REMOTE
001300*               STATUS DISPATCH, AND THE REPUTATION LEG.  THE
001400*               CALLER (TSKMAIN) OWNS THE FD FOR BOTH FILES AND
001500*               DOES THE ACTUAL APPEND/REWRITE - THIS ROUTINE IS
001600*               PURE COMPUTATION PLUS ONE CALL TO TSKREP.
001700*
001800*================================================================
001900* AMENDMENT HISTORY:
002000*================================================================
002100* P27TSK GKWANG 21/11/1985 - INITIAL WRITE FOR TASK LEDGER PHASE 2GKWANG
002200* P27TSK GKWANG 02/12/1985 - TIMEOUT THRESHOLD FIXED AT 3600      GKWANG
002300*                            SECONDS - NO CONFIG OVERRIDE ON THIS
002400*                            BOX, PER SCHEDULING REVIEW
002500* P27TSK DMORAN 14/01/1986 - CASE-INSENSITIVE COMPARE ON THE      DMORAN
002600*                            POLLED STATUS - UPPERCASED BEFORE
002700*                            THE EVALUATE
002800* P27TSK MSULLI 17/12/1998 - Y2K REVIEW - DAY-NUMBER ROUTINE      MSULLI
002900*                            IS CENTURY-AWARE, NO CHANGE REQUIRED
003000* P27TSK BREYES 22/05/2013 - REQUEST 7204 - COMMENT CLEANUP       BREYES
003100*****************************************************************
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                    C01 IS TOP-OF-FORM.
004100*
004200***************
004300 DATA DIVISION.
004400***************
004500*************************
004600 WORKING-STORAGE SECTION.
004700*************************
004800 01  FILLER              PIC X(24)  VALUE
004900     "** PROGRAM TSKMON   **".
005000*
005100 01  WK-C-COMMON.
005200     COPY TSKCMWS.
005300     COPY TSKDTWK.
005400*
005500 77  WK-M-TIMEOUT-THRESHOLD     PIC S9(09)  COMP VALUE 3600.
005600*
005700 01  WK-M-POLLED-STATUS-UC      PIC X(12).
005800*
005900 EJECT
006000 LINKAGE SECTION.
006100*****************
006200 COPY LNKMON.
006300 COPY LNKREP.
006400*
006500 EJECT
006600***************************************************
006700 PROCEDURE DIVISION USING LK-MON-PARMS.
006800***************************************************
006900 MAIN-MODULE.
007000     PERFORM A000-MONITOR-SINGLE-TASK
007100        THRU A099-MONITOR-SINGLE-TASK-EX.
007200     GOBACK.
007300*
007400*---------------------------------------------------------------*
007500 A000-MONITOR-SINGLE-TASK.
007600*---------------------------------------------------------------*
007700     MOVE SPACES TO LK-MON-OUT-STATUS LK-MON-OUT-ERROR-MESSAGE.
007800     MOVE SPACES TO LK-MON-OUT-RESULT-HASH.
007900     MOVE ZERO   TO LK-MON-OUT-ACTUAL-TIME.
008000*
008100     PERFORM B000-CALC-ELAPSED-SECONDS
008200        THRU B099-CALC-ELAPSED-SECONDS-EX.
008300*
008400     IF  WK-N-ELAPSED-SECONDS > WK-M-TIMEOUT-THRESHOLD
008500         SET LK-MON-TIMED-OUT TO TRUE
008600         MOVE "Timeout"        TO LK-MON-OUT-STATUS
008700         MOVE "Task execution timeout after 60 minutes"
008800                                TO LK-MON-OUT-ERROR-MESSAGE
008900         MOVE WK-N-ELAPSED-SECONDS TO LK-MON-OUT-ACTUAL-TIME
009000         PERFORM C000-UPDATE-REPUTATION
009100            THRU C099-UPDATE-REPUTATION-EX
009200         GO TO A099-MONITOR-SINGLE-TASK-EX.
009300*
009400     IF  LK-MON-IEXEC-STATUS = SPACES
009500         SET LK-MON-POLL-UNREADABLE TO TRUE
009600         DISPLAY "TSKMON - WARNING - UNREADABLE POLL STATUS - "
009700                 LK-MON-TASK-ID
009800         GO TO A099-MONITOR-SINGLE-TASK-EX.
009900*
010000     MOVE LK-MON-IEXEC-STATUS TO WK-M-POLLED-STATUS-UC.
010100     INSPECT WK-M-POLLED-STATUS-UC
010200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
010300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010400*
010500     EVALUATE TRUE
010600         WHEN WK-M-POLLED-STATUS-UC(1:9) = "COMPLETED"
010700             SET LK-MON-NOW-COMPLETED TO TRUE
010800             MOVE "Completed"  TO LK-MON-OUT-STATUS
010900             MOVE LK-MON-RESULT-HASH TO LK-MON-OUT-RESULT-HASH
011000             MOVE WK-N-ELAPSED-SECONDS TO LK-MON-OUT-ACTUAL-TIME
011100             PERFORM C000-UPDATE-REPUTATION
011200                THRU C099-UPDATE-REPUTATION-EX
011300         WHEN WK-M-POLLED-STATUS-UC(1:6) = "FAILED"
011400              OR WK-M-POLLED-STATUS-UC(1:7) = "TIMEOUT"
011500             SET LK-MON-NOW-FAILED TO TRUE
011600             MOVE "Failed"      TO LK-MON-OUT-STATUS
011700             STRING "iExec task failed with status: "
011800                    LK-MON-IEXEC-STATUS DELIMITED BY SIZE
011900                 INTO LK-MON-OUT-ERROR-MESSAGE
012000             MOVE WK-N-ELAPSED-SECONDS TO LK-MON-OUT-ACTUAL-TIME
012100             PERFORM C000-UPDATE-REPUTATION
012200                THRU C099-UPDATE-REPUTATION-EX
012300         WHEN OTHER
012400             SET LK-MON-STILL-RUNNING TO TRUE
012500     END-EVALUATE.
012600*
012700 A099-MONITOR-SINGLE-TASK-EX.
012800     EXIT.
012900*
013000*---------------------------------------------------------------*
013100 B000-CALC-ELAPSED-SECONDS.
013200*---------------------------------------------------------------*
013300*    ELAPSED SECONDS = (RUN-TIMESTAMP) - (TQ-CREATED-AT), VIA A
013400*    CENTURY-AWARE DAY-NUMBER SO THIS WORKS ACROSS MONTH/YEAR
013500*    BOUNDARIES - NO INTRINSIC DATE FUNCTIONS ON THIS BOX.
013600*
013700     MOVE LK-MON-CREATED-DATE TO WK-DATE-BREAKDOWN-1-N.
013800     MOVE LK-MON-CREATED-TIME TO WK-TIME-BREAKDOWN-1-N.
013900     MOVE LK-MON-RUN-DATE     TO WK-DATE-BREAKDOWN-2-N.
014000     MOVE LK-MON-RUN-TIME     TO WK-TIME-BREAKDOWN-2-N.
014100*
014200     PERFORM D000-DAY-NUMBER-1
014300        THRU D099-DAY-NUMBER-1-EX.
014400     PERFORM D100-DAY-NUMBER-2
014500        THRU D199-DAY-NUMBER-2-EX.
014600*
014700     COMPUTE WK-N-ELAPSED-SECONDS =
014800         ((WK-N-DAYNO-2 - WK-N-DAYNO-1) * 86400)
014900         + ((WK-T2-HH * 3600) + (WK-T2-MM * 60) + WK-T2-SS)
015000         - ((WK-T1-HH * 3600) + (WK-T1-MM * 60) + WK-T1-SS).
015100*
015200 B099-CALC-ELAPSED-SECONDS-EX.
015300     EXIT.
015400*
015500*---------------------------------------------------------------*
015600 C000-UPDATE-REPUTATION.
015700*---------------------------------------------------------------*
015800     MOVE LK-MON-USER-ADDRESS TO LK-REP-USER-ADDRESS.
015900     IF  LK-MON-NOW-COMPLETED
016000         SET LK-REP-COMPLETED TO TRUE
016100     ELSE
016200         MOVE "N" TO LK-REP-COMPLETED-SW.
016300     CALL "TSKREP" USING LK-REP-PARMS.
016400*
016500 C099-UPDATE-REPUTATION-EX.
016600     EXIT.
016700*
016800*---------------------------------------------------------------*
016900 D000-DAY-NUMBER-1.
017000*---------------------------------------------------------------*
017100     COMPUTE WK-N-DAYNO-1 = WK-D1-CCYY * 365.
017200*
017300     COMPUTE WK-N-QUOTIENT = WK-D1-CCYY - 1.
017400     DIVIDE WK-N-QUOTIENT BY 4   GIVING WK-N-QUAD-TERM
017500                              REMAINDER WK-N-REMAINDER.
017600     DIVIDE WK-N-QUOTIENT BY 100 GIVING WK-N-CENTURY-TERM
017700                              REMAINDER WK-N-REMAINDER.
017800     ADD WK-N-QUAD-TERM TO WK-N-DAYNO-1.
017900     SUBTRACT WK-N-CENTURY-TERM FROM WK-N-DAYNO-1.
018000     DIVIDE WK-N-QUOTIENT BY 400 GIVING WK-N-QUOTIENT
018100                              REMAINDER WK-N-REMAINDER.
018200     ADD WK-N-QUOTIENT TO WK-N-DAYNO-1.
018300*
018400     EVALUATE WK-D1-MM
018500         WHEN 1  MOVE 0   TO WK-N-CUM-DAYS
018600         WHEN 2  MOVE 31  TO WK-N-CUM-DAYS
018700         WHEN 3  MOVE 59  TO WK-N-CUM-DAYS
018800         WHEN 4  MOVE 90  TO WK-N-CUM-DAYS
018900         WHEN 5  MOVE 120 TO WK-N-CUM-DAYS
019000         WHEN 6  MOVE 151 TO WK-N-CUM-DAYS
019100         WHEN 7  MOVE 181 TO WK-N-CUM-DAYS
019200         WHEN 8  MOVE 212 TO WK-N-CUM-DAYS
019300         WHEN 9  MOVE 243 TO WK-N-CUM-DAYS
019400         WHEN 10 MOVE 273 TO WK-N-CUM-DAYS
019500         WHEN 11 MOVE 304 TO WK-N-CUM-DAYS
019600         WHEN 12 MOVE 334 TO WK-N-CUM-DAYS
019700     END-EVALUATE.
019800     ADD WK-N-CUM-DAYS TO WK-N-DAYNO-1.
019900     ADD WK-D1-DD TO WK-N-DAYNO-1.
020000*
020100     MOVE ZERO TO WK-N-LEAP-ADJ.
020200     IF  WK-D1-MM > 2
020300         DIVIDE WK-D1-CCYY BY 4   GIVING WK-N-QUOTIENT
020400                               REMAINDER WK-N-REMAINDER
020500         IF  WK-N-REMAINDER = ZERO
020600             DIVIDE WK-D1-CCYY BY 100 GIVING WK-N-QUOTIENT
020700                                   REMAINDER WK-N-REMAINDER
020800             IF  WK-N-REMAINDER NOT = ZERO
020900                 MOVE 1 TO WK-N-LEAP-ADJ
021000             ELSE
021100                 DIVIDE WK-D1-CCYY BY 400 GIVING WK-N-QUOTIENT
021200                                        REMAINDER WK-N-REMAINDER
021300                 IF  WK-N-REMAINDER = ZERO
021400                     MOVE 1 TO WK-N-LEAP-ADJ
021500                 END-IF
021600             END-IF
021700         END-IF.
021800     ADD WK-N-LEAP-ADJ TO WK-N-DAYNO-1.
021900*
022000 D099-DAY-NUMBER-1-EX.
022100     EXIT.
022200*
022300*---------------------------------------------------------------*
022400 D100-DAY-NUMBER-2.
022500*---------------------------------------------------------------*
022600     COMPUTE WK-N-DAYNO-2 = WK-D2-CCYY * 365.
022700*
022800     COMPUTE WK-N-QUOTIENT = WK-D2-CCYY - 1.
022900     DIVIDE WK-N-QUOTIENT BY 4   GIVING WK-N-QUAD-TERM
023000                              REMAINDER WK-N-REMAINDER.
023100     DIVIDE WK-N-QUOTIENT BY 100 GIVING WK-N-CENTURY-TERM
023200                              REMAINDER WK-N-REMAINDER.
023300     ADD WK-N-QUAD-TERM TO WK-N-DAYNO-2.
023400     SUBTRACT WK-N-CENTURY-TERM FROM WK-N-DAYNO-2.
023500     DIVIDE WK-N-QUOTIENT BY 400 GIVING WK-N-QUOTIENT
023600                              REMAINDER WK-N-REMAINDER.
023700     ADD WK-N-QUOTIENT TO WK-N-DAYNO-2.
023800*
023900     EVALUATE WK-D2-MM
024000         WHEN 1  MOVE 0   TO WK-N-CUM-DAYS
024100         WHEN 2  MOVE 31  TO WK-N-CUM-DAYS
024200         WHEN 3  MOVE 59  TO WK-N-CUM-DAYS
024300         WHEN 4  MOVE 90  TO WK-N-CUM-DAYS
024400         WHEN 5  MOVE 120 TO WK-N-CUM-DAYS
024500         WHEN 6  MOVE 151 TO WK-N-CUM-DAYS
024600         WHEN 7  MOVE 181 TO WK-N-CUM-DAYS
024700         WHEN 8  MOVE 212 TO WK-N-CUM-DAYS
024800         WHEN 9  MOVE 243 TO WK-N-CUM-DAYS
024900         WHEN 10 MOVE 273 TO WK-N-CUM-DAYS
025000         WHEN 11 MOVE 304 TO WK-N-CUM-DAYS
025100         WHEN 12 MOVE 334 TO WK-N-CUM-DAYS
025200     END-EVALUATE.
025300     ADD WK-N-CUM-DAYS TO WK-N-DAYNO-2.
025400     ADD WK-D2-DD TO WK-N-DAYNO-2.
025500*
025600     MOVE ZERO TO WK-N-LEAP-ADJ.
025700     IF  WK-D2-MM > 2
025800         DIVIDE WK-D2-CCYY BY 4   GIVING WK-N-QUOTIENT
025900                               REMAINDER WK-N-REMAINDER
026000         IF  WK-N-REMAINDER = ZERO
026100             DIVIDE WK-D2-CCYY BY 100 GIVING WK-N-QUOTIENT
026200                                   REMAINDER WK-N-REMAINDER
026300             IF  WK-N-REMAINDER NOT = ZERO
026400                 MOVE 1 TO WK-N-LEAP-ADJ
026500             ELSE
026600                 DIVIDE WK-D2-CCYY BY 400 GIVING WK-N-QUOTIENT
026700                                        REMAINDER WK-N-REMAINDER
026800                 IF  WK-N-REMAINDER = ZERO
026900                     MOVE 1 TO WK-N-LEAP-ADJ
027000                 END-IF
027100             END-IF
027200         END-IF.
027300     ADD WK-N-LEAP-ADJ TO WK-N-DAYNO-2.
027400*
027500 D199-DAY-NUMBER-2-EX.
027600     EXIT.
027700*
027800******************************************************************
027900*************** END OF PROGRAM SOURCE - TSKMON ***************
028000******************************************************************
