000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TSKMAIN.
000500 AUTHOR.         R L TEBBUCK.
000600 INSTALLATION.   TASK LEDGER SYSTEMS UNIT.
000700 DATE-WRITTEN.   02 DEC 1985.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE TASK LEDGER BATCH DRIVER - ONE RUN
001200*               PER SCHEDULED CYCLE.  IT OWNS TASK-QUEUE-FILE AND
001300*               TASK-HISTORY-FILE FOR THE LIFE OF THE RUN AND
001400*               CALLS OUT TO THE TSKxxx SUITE FOR EVERY PIECE OF
001500*               SCHEDULING/MONITORING ARITHMETIC.  RUN ORDER IS
001600*               FIXED - SEE THE NOTE AHEAD OF MAIN-MODULE.
001700*
001800*================================================================
001900* AMENDMENT HISTORY:
002000*================================================================
002100* P27TSK RLTBCK 02/12/1985 - INITIAL WRITE FOR TASK LEDGER PHASE 2RLTBCK
002200* P27TSK RLTBCK 09/01/1986 - MONITORING-STATS CALL MOVED AHEAD OF RLTBCK
002300*                            THE SWEEP - THE TIMEOUT COUNT WAS
002400*                            COMING BACK ZERO EVERY RUN BECAUSE
002500*                            THE SWEEP HAD ALREADY CONVERTED THE
002600*                            TIMED-OUT ROWS TO HISTORY BY THE
002700*                            TIME THE COUNT RAN - SCHEDULING
002800*                            REVIEW FINDING
002900* P27TSK DMORAN 14/01/1986 - ADAPTIVE STRATEGY CALL MOVED TO      DMORAN
003000*                            AFTER THE SWEEP SO THIS RUN'S OWN
003100*                            COMPLETIONS COUNT TOWARD THE
003200*                            TRAILING 1-HOUR WINDOW
003300* P27TSK GKWANG 02/09/1991 - ADDED WK-C-COMMON FILE-STATUS CHECKS GKWANG
003400*                            AFTER OPEN/CLOSE - AUDIT FINDING
003500* P27TSK MSULLI 17/12/1998 - Y2K REVIEW - RUN-DATE WINDOWING      MSULLI
003600*                            ADDED AT A000 - ACCEPT FROM DATE
003700*                            ONLY RETURNS A 2-DIGIT YEAR ON THIS
003800*                            BOX, WINDOWED 50/50 ABOUT 1985
003900* P27TSK BREYES 22/05/2013 - REQUEST 7204 - COMMENT CLEANUP       BREYES
004000*****************************************************************
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                    C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TASK-QUEUE-FILE ASSIGN TO TASKQUE
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS WK-C-FILE-STATUS.
005600     SELECT TASK-HISTORY-FILE ASSIGN TO TASKHIST
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WK-C-FILE-STATUS.
005900*
006000 EJECT
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500**************
006600 FD  TASK-QUEUE-FILE
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS TASK-QUEUE-REC.
006900 01  TASK-QUEUE-REC.
007000     COPY TQUEREC.
007100*
007200 FD  TASK-HISTORY-FILE
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS TASK-HISTORY-REC.
007500 01  TASK-HISTORY-REC.
007600     COPY THSTREC.
007700*
007800*************************
007900 WORKING-STORAGE SECTION.
008000*************************
008100 01  FILLER              PIC X(24)  VALUE
008200     "** PROGRAM TSKMAIN  **".
008300*
008400 01  WK-C-COMMON.
008500     COPY TSKCMWS.
008600     COPY TSKDTWK.
008700*
008800 77  WK-MAX-QUEUE-ROWS          PIC S9(05)  COMP VALUE 500.
008900 77  WK-MAX-SERVICE-ROWS        PIC S9(05)  COMP VALUE 200.
009000 77  WK-M-CENTURY-BREAK         PIC 9(02)       VALUE 50.
009100*
009200* SYSTEM DATE/TIME AS RETURNED BY THE OPERATING SYSTEM CLOCK.
009300*
009400 01  WK-M-SYSTEM-DATE.
009500     05  WK-M-SYS-YY           PIC 9(02).
009600     05  WK-M-SYS-MM           PIC 9(02).
009700     05  WK-M-SYS-DD           PIC 9(02).
009800 01  WK-M-SYSTEM-TIME.
009900     05  WK-M-SYS-HH           PIC 9(02).
010000     05  WK-M-SYS-MN           PIC 9(02).
010100     05  WK-M-SYS-SS           PIC 9(02).
010200     05  WK-M-SYS-HS           PIC 9(02).
010300*
010400* IN-MEMORY LIVE-QUEUE TABLE - LOADED AT B000, SWEPT AT D000,
010500* REWRITTEN (LESS TERMINAL ROWS) AT E000.  HAND-DECLARED RATHER
010600* THAN COPY TQUEREC - A COPYBOOK'S OWN 05-LEVEL FIELDS CANNOT BE
010700* COPYD DIRECTLY UNDER A 05-LEVEL OCCURS ITEM IN THIS COMPILER.
010800*
010900 01  WK-Q-TABLE.
011000     05  WK-Q-ROW-COUNT         PIC S9(05)  COMP.
011100     05  WK-Q-ENTRY OCCURS 500 TIMES INDEXED BY WK-QX.
011200         10  WK-Q-TASK-ID           PIC X(40).
011300         10  WK-Q-IEXEC-TASK-ID     PIC X(66).
011400         10  WK-Q-SERVICE-ID        PIC X(40).
011500         10  WK-Q-USER-ADDRESS      PIC X(42).
011600         10  WK-Q-STATUS            PIC X(10).
011700         10  WK-Q-CREATED-DATE      PIC 9(08).
011800         10  WK-Q-CREATED-TIME      PIC 9(06).
011900         10  WK-Q-IEXEC-STATUS      PIC X(12).
012000         10  WK-Q-RESULT-HASH       PIC X(64).
012100         10  WK-Q-TERMINAL-SW       PIC X(01).
012200             88  WK-Q-TERMINAL          VALUE "Y".
012300         10  FILLER                 PIC X(05).
012400*
012500* DISTINCT SERVICE-ID LIST FOR THE REPORT'S CONTROL BREAK -
012600* BUILT FROM TASK-HISTORY-FILE AFTER THE SWEEP, SORTED ASCENDING.
012700*
012800 01  WK-SVC-TABLE.
012900     05  WK-SVC-ROW-COUNT       PIC S9(05)  COMP.
013000     05  WK-SVC-ENTRY OCCURS 200 TIMES INDEXED BY WK-SVX.
013100         10  WK-SVC-SERVICE-ID      PIC X(40).
013200*
013300 01  WK-SVC-SWAP-TEMP.
013400     05  WK-SVC-SWAP-SERVICE-ID PIC X(40).
013500*
013600 01  WK-M-SORT-WORK-AREA.
013700     05  WK-M-SORT-PASS-X      PIC S9(05)  COMP.
013800*
013900 EJECT
014000*
014100* CALL PARAMETER AREAS FOR THE CALLED TSKxxx SUITE - BUILT HERE
014200* AND PASSED BY REFERENCE ON EACH CALL.
014300*
014400 COPY LNKPRED.
014500 COPY LNKRES.
014600 COPY LNKCMP.
014700 COPY LNKADS.
014800 COPY LNKSTA.
014900 COPY LNKPRI.
015000 COPY LNKMON.
015100 COPY LNKREP.
015200 COPY LNKRPT.
015300*
015400 EJECT
015500***************************************************
015600 PROCEDURE DIVISION.
015700***************************************************
015800*    FIXED RUN ORDER - DO NOT REORDER WITHOUT A SCHEDULING
015900*    REVIEW.  C000's STATS CALL MUST PRECEDE THE D000 SWEEP (SEE
016000*    AMENDMENT HISTORY, 09/01/1986); G000's ADAPTIVE CALL MUST
016100*    FOLLOW THE D000 SWEEP (SEE 14/01/1986).
016200*
016300 MAIN-MODULE.
016400     PERFORM A000-INITIALIZE
016500        THRU A099-INITIALIZE-EX.
016600     PERFORM B000-LOAD-QUEUE-TABLE
016700        THRU B099-LOAD-QUEUE-TABLE-EX.
016800     PERFORM C000-GET-MONITORING-STATS
016900        THRU C099-GET-MONITORING-STATS-EX.
017000     PERFORM D000-MONITOR-SWEEP
017100        THRU D099-MONITOR-SWEEP-EX.
017200     PERFORM E000-REWRITE-QUEUE-FILE
017300        THRU E099-REWRITE-QUEUE-FILE-EX.
017400     PERFORM F000-BUILD-SERVICE-LIST
017500        THRU F099-BUILD-SERVICE-LIST-EX.
017600     PERFORM G000-ADAPTIVE-STRATEGY
017700        THRU G099-ADAPTIVE-STRATEGY-EX.
017800     PERFORM H000-OPEN-REPORT
017900        THRU H099-OPEN-REPORT-EX.
018000     PERFORM I000-SERVICE-DETAIL-LOOP
018100        THRU I099-SERVICE-DETAIL-LOOP-EX.
018200     PERFORM J000-SUMMARY-AND-CLOSE
018300        THRU J099-SUMMARY-AND-CLOSE-EX.
018400     PERFORM K000-PRIORITY-PASS
018500        THRU K099-PRIORITY-PASS-EX.
018600     GOBACK.
018700*
018800*---------------------------------------------------------------*
018900 A000-INITIALIZE.
019000*---------------------------------------------------------------*
019100     MOVE ZERO TO WK-Q-ROW-COUNT WK-SVC-ROW-COUNT.
019200*
019300     ACCEPT WK-M-SYSTEM-DATE FROM DATE.
019400     ACCEPT WK-M-SYSTEM-TIME FROM TIME.
019500*
019600     IF  WK-M-SYS-YY < WK-M-CENTURY-BREAK
019700         COMPUTE WK-D1-CCYY = 2000 + WK-M-SYS-YY
019800     ELSE
019900         COMPUTE WK-D1-CCYY = 1900 + WK-M-SYS-YY
020000     END-IF.
020100     MOVE WK-M-SYS-MM TO WK-D1-MM.
020200     MOVE WK-M-SYS-DD TO WK-D1-DD.
020300     MOVE WK-DATE-BREAKDOWN-1-N TO WK-RUN-DATE.
020400*
020500     MOVE WK-M-SYS-HH TO WK-T1-HH.
020600     MOVE WK-M-SYS-MN TO WK-T1-MM.
020700     MOVE WK-M-SYS-SS TO WK-T1-SS.
020800     MOVE WK-TIME-BREAKDOWN-1-N TO WK-RUN-TIME.
020900*
021000 A099-INITIALIZE-EX.
021100     EXIT.
021200*
021300*---------------------------------------------------------------*
021400 B000-LOAD-QUEUE-TABLE.
021500*---------------------------------------------------------------*
021600     OPEN INPUT TASK-QUEUE-FILE.
021700     IF  NOT WK-C-SUCCESSFUL
021800         IF  WK-C-FILE-STATUS NOT = "35"
021900             DISPLAY "TSKMAIN - OPEN FILE ERROR - TASKQUE"
022000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100         END-IF
022200         GO TO B099-LOAD-QUEUE-TABLE-EX.
022300*
022400     PERFORM B050-LOAD-ONE-QUEUE-ROW
022500        THRU B059-LOAD-ONE-QUEUE-ROW-EX
022600        UNTIL WK-C-QUEUE-EOF.
022700*
022800     CLOSE TASK-QUEUE-FILE.
022900*
023000 B099-LOAD-QUEUE-TABLE-EX.
023100     EXIT.
023200*
023300*---------------------------------------------------------------*
023400 B050-LOAD-ONE-QUEUE-ROW.
023500*---------------------------------------------------------------*
023600     READ TASK-QUEUE-FILE
023700         AT END SET WK-C-QUEUE-EOF TO TRUE
023800         GO TO B059-LOAD-ONE-QUEUE-ROW-EX.
023900*
024000     IF  WK-Q-ROW-COUNT NOT < WK-MAX-QUEUE-ROWS
024100         DISPLAY "TSKMAIN - QUEUE TABLE FULL - ROW DROPPED"
024200         GO TO B059-LOAD-ONE-QUEUE-ROW-EX.
024300*
024400     ADD 1 TO WK-Q-ROW-COUNT.
024500     MOVE TQ-TASK-ID          TO WK-Q-TASK-ID(WK-Q-ROW-COUNT).
024600     MOVE TQ-IEXEC-TASK-ID    TO WK-Q-IEXEC-TASK-ID(WK-Q-ROW-COUNT).
024700     MOVE TQ-SERVICE-ID       TO WK-Q-SERVICE-ID(WK-Q-ROW-COUNT).
024800     MOVE TQ-USER-ADDRESS     TO WK-Q-USER-ADDRESS(WK-Q-ROW-COUNT).
024900     MOVE TQ-STATUS           TO WK-Q-STATUS(WK-Q-ROW-COUNT).
025000     MOVE TQ-CREATED-AT-DATE  TO WK-Q-CREATED-DATE(WK-Q-ROW-COUNT).
025100     MOVE TQ-CREATED-AT-TIME  TO WK-Q-CREATED-TIME(WK-Q-ROW-COUNT).
025200     MOVE TQ-IEXEC-STATUS     TO WK-Q-IEXEC-STATUS(WK-Q-ROW-COUNT).
025300     MOVE TQ-RESULT-HASH      TO WK-Q-RESULT-HASH(WK-Q-ROW-COUNT).
025400     MOVE "N"                 TO WK-Q-TERMINAL-SW(WK-Q-ROW-COUNT).
025500*
025600 B059-LOAD-ONE-QUEUE-ROW-EX.
025700     EXIT.
025800*
025900*---------------------------------------------------------------*
026000 C000-GET-MONITORING-STATS.
026100*---------------------------------------------------------------*
026200*    MUST RUN BEFORE D000'S SWEEP - SEE AMENDMENT HISTORY.
026300*
026400     MOVE WK-RUN-DATE TO LK-STA-RUN-DATE.
026500     MOVE WK-RUN-TIME TO LK-STA-RUN-TIME.
026600     CALL "TSKSTA" USING LK-STA-PARMS.
026700*
026800 C099-GET-MONITORING-STATS-EX.
026900     EXIT.
027000*
027100*---------------------------------------------------------------*
027200 D000-MONITOR-SWEEP.
027300*---------------------------------------------------------------*
027400     OPEN EXTEND TASK-HISTORY-FILE.
027500     IF  NOT WK-C-SUCCESSFUL
027600         DISPLAY "TSKMAIN - OPEN FILE ERROR - TASKHIST"
027700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027800         GO TO D099-MONITOR-SWEEP-EX.
027900*
028000     PERFORM D050-SWEEP-ONE-QUEUE-ROW
028100        THRU D059-SWEEP-ONE-QUEUE-ROW-EX
028200        VARYING WK-QX FROM 1 BY 1
028300        UNTIL WK-QX > WK-Q-ROW-COUNT.
028400*
028500     CLOSE TASK-HISTORY-FILE.
028600*
028700 D099-MONITOR-SWEEP-EX.
028800     EXIT.
028900*
029000*---------------------------------------------------------------*
029100 D050-SWEEP-ONE-QUEUE-ROW.
029200*---------------------------------------------------------------*
029300     IF  WK-Q-STATUS(WK-QX) NOT = "Running"
029400         GO TO D059-SWEEP-ONE-QUEUE-ROW-EX.
029500*
029600     MOVE WK-Q-TASK-ID(WK-QX)       TO LK-MON-TASK-ID.
029700     MOVE WK-Q-SERVICE-ID(WK-QX)    TO LK-MON-SERVICE-ID.
029800     MOVE WK-Q-USER-ADDRESS(WK-QX)  TO LK-MON-USER-ADDRESS.
029900     MOVE WK-Q-CREATED-DATE(WK-QX)  TO LK-MON-CREATED-DATE.
030000     MOVE WK-Q-CREATED-TIME(WK-QX)  TO LK-MON-CREATED-TIME.
030100     MOVE WK-Q-IEXEC-STATUS(WK-QX)  TO LK-MON-IEXEC-STATUS.
030200     MOVE WK-Q-RESULT-HASH(WK-QX)   TO LK-MON-RESULT-HASH.
030300     MOVE WK-RUN-DATE                TO LK-MON-RUN-DATE.
030400     MOVE WK-RUN-TIME                TO LK-MON-RUN-TIME.
030500*
030600     CALL "TSKMON" USING LK-MON-PARMS.
030700*
030800     IF  LK-MON-STILL-RUNNING OR LK-MON-POLL-UNREADABLE
030900         GO TO D059-SWEEP-ONE-QUEUE-ROW-EX.
031000*
031100     SET WK-Q-TERMINAL(WK-QX) TO TRUE.
031200*
031300     MOVE WK-Q-TASK-ID(WK-QX)       TO TH-TASK-ID.
031400     MOVE WK-Q-IEXEC-TASK-ID(WK-QX) TO TH-IEXEC-TASK-ID.
031500     MOVE WK-Q-SERVICE-ID(WK-QX)    TO TH-SERVICE-ID.
031600     MOVE WK-Q-USER-ADDRESS(WK-QX)  TO TH-USER-ADDRESS.
031700     MOVE LK-MON-OUT-STATUS          TO TH-STATUS.
031800     MOVE ZERO                       TO TH-ESTIMATED-TIME
031900                                         TH-PRIORITY
032000                                         TH-COST-AMOUNT.
032100     MOVE LK-MON-OUT-ACTUAL-TIME     TO TH-ACTUAL-TIME.
032200     MOVE WK-Q-CREATED-DATE(WK-QX)   TO TH-CREATED-AT-DATE.
032300     MOVE WK-Q-CREATED-TIME(WK-QX)   TO TH-CREATED-AT-TIME.
032400     MOVE ZERO                       TO TH-STARTED-AT-DATE
032500                                         TH-STARTED-AT-TIME.
032600     MOVE WK-RUN-DATE                TO TH-COMPLETED-AT-DATE.
032700     MOVE WK-RUN-TIME                TO TH-COMPLETED-AT-TIME.
032800     MOVE LK-MON-OUT-ERROR-MESSAGE   TO TH-ERROR-MESSAGE.
032900     MOVE LK-MON-OUT-RESULT-HASH     TO TH-RESULT-HASH.
033000*
033100     WRITE TASK-HISTORY-REC.
033200*
033300 D059-SWEEP-ONE-QUEUE-ROW-EX.
033400     EXIT.
033500*
033600*---------------------------------------------------------------*
033700 E000-REWRITE-QUEUE-FILE.
033800*---------------------------------------------------------------*
033900*    ONLY THE STILL-LIVE (QUEUED OR STILL-RUNNING) ROWS GO BACK -
034000*    TERMINAL ROWS HAVE JUST GRADUATED TO TASK-HISTORY-FILE.
034100*
034200     OPEN OUTPUT TASK-QUEUE-FILE.
034300     IF  NOT WK-C-SUCCESSFUL
034400         DISPLAY "TSKMAIN - OPEN FILE ERROR - TASKQUE"
034500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034600         GO TO E099-REWRITE-QUEUE-FILE-EX.
034700*
034800     PERFORM E050-REWRITE-ONE-QUEUE-ROW
034900        THRU E059-REWRITE-ONE-QUEUE-ROW-EX
035000        VARYING WK-QX FROM 1 BY 1
035100        UNTIL WK-QX > WK-Q-ROW-COUNT.
035200*
035300     CLOSE TASK-QUEUE-FILE.
035400*
035500 E099-REWRITE-QUEUE-FILE-EX.
035600     EXIT.
035700*
035800*---------------------------------------------------------------*
035900 E050-REWRITE-ONE-QUEUE-ROW.
036000*---------------------------------------------------------------*
036100     IF  WK-Q-TERMINAL(WK-QX)
036200         GO TO E059-REWRITE-ONE-QUEUE-ROW-EX.
036300*
036400     MOVE WK-Q-TASK-ID(WK-QX)       TO TQ-TASK-ID.
036500     MOVE WK-Q-IEXEC-TASK-ID(WK-QX) TO TQ-IEXEC-TASK-ID.
036600     MOVE WK-Q-SERVICE-ID(WK-QX)    TO TQ-SERVICE-ID.
036700     MOVE WK-Q-USER-ADDRESS(WK-QX)  TO TQ-USER-ADDRESS.
036800     MOVE WK-Q-STATUS(WK-QX)        TO TQ-STATUS.
036900     MOVE WK-Q-CREATED-DATE(WK-QX)  TO TQ-CREATED-AT-DATE.
037000     MOVE WK-Q-CREATED-TIME(WK-QX)  TO TQ-CREATED-AT-TIME.
037100     MOVE WK-Q-IEXEC-STATUS(WK-QX)  TO TQ-IEXEC-STATUS.
037200     MOVE WK-Q-RESULT-HASH(WK-QX)   TO TQ-RESULT-HASH.
037300     WRITE TASK-QUEUE-REC.
037400*
037500 E059-REWRITE-ONE-QUEUE-ROW-EX.
037600     EXIT.
037700*
037800*---------------------------------------------------------------*
037900 F000-BUILD-SERVICE-LIST.
038000*---------------------------------------------------------------*
038100     OPEN INPUT TASK-HISTORY-FILE.
038200     IF  NOT WK-C-SUCCESSFUL
038300         IF  WK-C-FILE-STATUS NOT = "35"
038400             DISPLAY "TSKMAIN - OPEN FILE ERROR - TASKHIST"
038500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038600         END-IF
038700         GO TO F099-BUILD-SERVICE-LIST-EX.
038800*
038900     PERFORM F050-SCAN-HISTORY-ROW
039000        THRU F059-SCAN-HISTORY-ROW-EX
039100        UNTIL WK-C-HISTORY-EOF.
039200*
039300     CLOSE TASK-HISTORY-FILE.
039400*
039500     IF  WK-SVC-ROW-COUNT > 1
039600         PERFORM F100-SORT-SERVICE-LIST
039700            THRU F199-SORT-SERVICE-LIST-EX.
039800*
039900 F099-BUILD-SERVICE-LIST-EX.
040000     EXIT.
040100*
040200*---------------------------------------------------------------*
040300 F050-SCAN-HISTORY-ROW.
040400*---------------------------------------------------------------*
040500     READ TASK-HISTORY-FILE
040600         AT END SET WK-C-HISTORY-EOF TO TRUE
040700         GO TO F059-SCAN-HISTORY-ROW-EX.
040800*
040900     SET WK-C-FOUND TO FALSE.
041000     PERFORM F060-SEARCH-SERVICE-LIST
041100        THRU F069-SEARCH-SERVICE-LIST-EX
041200        VARYING WK-SVX FROM 1 BY 1
041300        UNTIL WK-SVX > WK-SVC-ROW-COUNT OR WK-C-FOUND.
041400*
041500     IF  WK-C-FOUND
041600         GO TO F059-SCAN-HISTORY-ROW-EX.
041700*
041800     IF  WK-SVC-ROW-COUNT NOT < WK-MAX-SERVICE-ROWS
041900         DISPLAY "TSKMAIN - SERVICE TABLE FULL - ID DROPPED"
042000         GO TO F059-SCAN-HISTORY-ROW-EX.
042100*
042200     ADD 1 TO WK-SVC-ROW-COUNT.
042300     MOVE TH-SERVICE-ID TO WK-SVC-SERVICE-ID(WK-SVC-ROW-COUNT).
042400*
042500 F059-SCAN-HISTORY-ROW-EX.
042600     EXIT.
042700*
042800*---------------------------------------------------------------*
042900 F060-SEARCH-SERVICE-LIST.
043000*---------------------------------------------------------------*
043100     IF  WK-SVC-SERVICE-ID(WK-SVX) = TH-SERVICE-ID
043200         SET WK-C-FOUND TO TRUE.
043300*
043400 F069-SEARCH-SERVICE-LIST-EX.
043500     EXIT.
043600*
043700*---------------------------------------------------------------*
043800 F100-SORT-SERVICE-LIST.
043900*---------------------------------------------------------------*
044000*    BUBBLE SORT ASCENDING - THE REPORT'S CONTROL BREAK NEEDS
044100*    THE HISTORY TABLE PROCESSED IN SERVICE-ID ORDER.
044200*
044300     PERFORM F120-SORT-ONE-PASS
044400        THRU F129-SORT-ONE-PASS-EX
044500        VARYING WK-M-SORT-PASS-X FROM 1 BY 1
044600        UNTIL WK-M-SORT-PASS-X NOT < WK-SVC-ROW-COUNT.
044700*
044800 F199-SORT-SERVICE-LIST-EX.
044900     EXIT.
045000*
045100*---------------------------------------------------------------*
045200 F120-SORT-ONE-PASS.
045300*---------------------------------------------------------------*
045400     PERFORM F140-SORT-COMPARE-SWAP
045500        THRU F149-SORT-COMPARE-SWAP-EX
045600        VARYING WK-SVX FROM 1 BY 1
045700        UNTIL WK-SVX NOT < WK-SVC-ROW-COUNT.
045800*
045900 F129-SORT-ONE-PASS-EX.
046000     EXIT.
046100*
046200*---------------------------------------------------------------*
046300 F140-SORT-COMPARE-SWAP.
046400*---------------------------------------------------------------*
046500     IF  WK-SVC-SERVICE-ID(WK-SVX) > WK-SVC-SERVICE-ID(WK-SVX + 1)
046600         PERFORM F150-SWAP-SERVICE-ENTRIES
046700            THRU F159-SWAP-SERVICE-ENTRIES-EX.
046800*
046900 F149-SORT-COMPARE-SWAP-EX.
047000     EXIT.
047100*
047200*---------------------------------------------------------------*
047300 F150-SWAP-SERVICE-ENTRIES.
047400*---------------------------------------------------------------*
047500     MOVE WK-SVC-SERVICE-ID(WK-SVX)     TO WK-SVC-SWAP-SERVICE-ID.
047600     MOVE WK-SVC-SERVICE-ID(WK-SVX + 1) TO WK-SVC-SERVICE-ID(WK-SVX).
047700     MOVE WK-SVC-SWAP-SERVICE-ID TO WK-SVC-SERVICE-ID(WK-SVX + 1).
047800*
047900 F159-SWAP-SERVICE-ENTRIES-EX.
048000     EXIT.
048100*
048200*---------------------------------------------------------------*
048300 G000-ADAPTIVE-STRATEGY.
048400*---------------------------------------------------------------*
048500*    MUST FOLLOW THE D000 SWEEP - SEE AMENDMENT HISTORY.
048600*
048700     MOVE WK-RUN-DATE TO LK-ADS-RUN-DATE.
048800     MOVE WK-RUN-TIME TO LK-ADS-RUN-TIME.
048900     CALL "TSKADS" USING LK-ADS-PARMS.
049000*
049100 G099-ADAPTIVE-STRATEGY-EX.
049200     EXIT.
049300*
049400*---------------------------------------------------------------*
049500 H000-OPEN-REPORT.
049600*---------------------------------------------------------------*
049700     SET LK-RPT-OPEN-REPORT TO TRUE.
049800     CALL "TSKRPT" USING LK-RPT-PARMS.
049900*
050000 H099-OPEN-REPORT-EX.
050100     EXIT.
050200*
050300*---------------------------------------------------------------*
050400 I000-SERVICE-DETAIL-LOOP.
050500*---------------------------------------------------------------*
050600     PERFORM I050-ONE-SERVICE-DETAIL
050700        THRU I059-ONE-SERVICE-DETAIL-EX
050800        VARYING WK-SVX FROM 1 BY 1
050900        UNTIL WK-SVX > WK-SVC-ROW-COUNT.
051000*
051100 I099-SERVICE-DETAIL-LOOP-EX.
051200     EXIT.
051300*
051400*---------------------------------------------------------------*
051500 I050-ONE-SERVICE-DETAIL.
051600*---------------------------------------------------------------*
051700     MOVE WK-SVC-SERVICE-ID(WK-SVX) TO LK-PRED-SERVICE-ID.
051800     CALL "TSKPRED" USING LK-PRED-PARMS.
051900*
052000     MOVE WK-SVC-SERVICE-ID(WK-SVX) TO LK-RES-SERVICE-ID.
052100     CALL "TSKRES" USING LK-RES-PARMS.
052200*
052300     MOVE WK-SVC-SERVICE-ID(WK-SVX) TO LK-CMP-SERVICE-ID.
052400     MOVE LK-PRED-TIME               TO LK-CMP-WMA-TIME.
052500     CALL "TSKCMP" USING LK-CMP-PARMS.
052600*
052700     SET LK-RPT-DETAIL-LINE TO TRUE.
052800     MOVE WK-SVC-SERVICE-ID(WK-SVX) TO LK-RPT-SERVICE-ID.
052900     MOVE LK-PRED-TIME               TO LK-RPT-PREDICTED-TIME.
053000     MOVE LK-CMP-SMA-PRESENT-SW      TO LK-RPT-SMA-PRESENT-SW.
053100     MOVE LK-CMP-SMA-TIME            TO LK-RPT-SIMPLE-AVG.
053200     MOVE LK-CMP-IMPROVEMENT-PCT     TO LK-RPT-IMPROVEMENT-PCT.
053300     MOVE LK-RES-CPU-CORES           TO LK-RPT-CPU-CORES.
053400     MOVE LK-RES-MEMORY-MB           TO LK-RPT-MEMORY-MB.
053500     MOVE LK-RES-STORAGE-GB          TO LK-RPT-STORAGE-GB.
053600     CALL "TSKRPT" USING LK-RPT-PARMS.
053700*
053800 I059-ONE-SERVICE-DETAIL-EX.
053900     EXIT.
054000*
054100*---------------------------------------------------------------*
054200 J000-SUMMARY-AND-CLOSE.
054300*---------------------------------------------------------------*
054400     SET LK-RPT-SUMMARY-LINE TO TRUE.
054500     MOVE LK-STA-RUNNING-COUNT   TO LK-RPT-RUNNING-COUNT.
054600     MOVE LK-STA-TIMEOUT-COUNT   TO LK-RPT-TIMEOUT-COUNT.
054700     MOVE LK-STA-COMPLETED-COUNT TO LK-RPT-COMPLETED-COUNT.
054800     MOVE LK-STA-FAILED-COUNT    TO LK-RPT-FAILED-COUNT.
054900     MOVE LK-ADS-THROUGHPUT      TO LK-RPT-THROUGHPUT.
055000     MOVE LK-ADS-AVG-RESPONSE    TO LK-RPT-AVG-RESPONSE.
055100     MOVE LK-ADS-RECOMMENDATION  TO LK-RPT-RECOMMENDATION.
055200     MOVE LK-ADS-MAX-CONCURRENT  TO LK-RPT-MAX-CONCURRENT.
055300     CALL "TSKRPT" USING LK-RPT-PARMS.
055400*
055500     SET LK-RPT-CLOSE-REPORT TO TRUE.
055600     CALL "TSKRPT" USING LK-RPT-PARMS.
055700*
055800 J099-SUMMARY-AND-CLOSE-EX.
055900     EXIT.
056000*
056100*---------------------------------------------------------------*
056200 K000-PRIORITY-PASS.
056300*---------------------------------------------------------------*
056400*    CALCULATEPRIORITY IS SCORED HERE FOR EVERY TASK STILL
056500*    QUEUED AFTER THE SWEEP (POST-SWEEP REPUTATION, PER THE
056600*    SCHEDULING REVIEW).  TASK-QUEUE-RECORD CARRIES NO PRIORITY
056700*    FIELD YET - LOGGED TO THE JOB LOG UNTIL ONE IS ADDED.
056800*
056900     PERFORM K050-ONE-QUEUED-TASK
057000        THRU K059-ONE-QUEUED-TASK-EX
057100        VARYING WK-QX FROM 1 BY 1
057200        UNTIL WK-QX > WK-Q-ROW-COUNT.
057300*
057400 K099-PRIORITY-PASS-EX.
057500     EXIT.
057600*
057700*---------------------------------------------------------------*
057800 K050-ONE-QUEUED-TASK.
057900*---------------------------------------------------------------*
058000     IF  WK-Q-STATUS(WK-QX) NOT = "Queued"
058100         GO TO K059-ONE-QUEUED-TASK-EX.
058200*
058300     MOVE WK-Q-USER-ADDRESS(WK-QX) TO LK-PRI-USER-ADDRESS.
058400     MOVE WK-Q-CREATED-DATE(WK-QX) TO LK-PRI-CREATED-DATE.
058500     MOVE WK-Q-CREATED-TIME(WK-QX) TO LK-PRI-CREATED-TIME.
058600     MOVE WK-RUN-DATE                TO LK-PRI-RUN-DATE.
058700     MOVE WK-RUN-TIME                TO LK-PRI-RUN-TIME.
058800*
058900     CALL "TSKPRI" USING LK-PRI-PARMS.
059000*
059100     DISPLAY "TSKMAIN - PRIORITY " LK-PRI-FINAL-PRIORITY
059200             " FOR TASK " WK-Q-TASK-ID(WK-QX).
059300*
059400 K059-ONE-QUEUED-TASK-EX.
059500     EXIT.
059600*
059700******************************************************************
059800*************** END OF PROGRAM SOURCE - TSKMAIN ***************
059900******************************************************************
