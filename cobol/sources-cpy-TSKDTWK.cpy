000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P27TSK 19/11/1985 RLTBCK  TASK LEDGER REWRITE - BATCH PHASE 2   000000
000500*        - COMMON DATE/TIME WORK FIELDS FOR THE TSKxxx SUITE
000600*        - CARRIES THE SHOP'S OLD FIL3090 CONVENTION FORWARD
000700*****************************************************************
000800 05  WK-RUN-TIMESTAMP.
000900     10  WK-RUN-DATE           PIC 9(08).
001000     10  WK-RUN-TIME           PIC 9(06).
001100 05  WK-RUN-TIMESTAMP-N  REDEFINES WK-RUN-TIMESTAMP PIC 9(14).
001200*
001300 05  WK-ELAPSED-WORK-AREA.
001400     10  WK-N-ELAPSED-SECONDS      PIC S9(09)  COMP.
001500     10  WK-N-ELAPSED-DAYS         PIC S9(05)  COMP.
001600     10  WK-N-SECS-OF-DAY-1        PIC S9(07)  COMP.
001700     10  WK-N-SECS-OF-DAY-2        PIC S9(07)  COMP.
001800     10  WK-N-WORK-DATE-1          PIC 9(08).
001900     10  WK-N-WORK-DATE-2          PIC 9(08).
002000*
002100 05  WK-DATE-BREAKDOWN-1.
002200     10  WK-D1-CCYY            PIC 9(04).
002300     10  WK-D1-MM              PIC 9(02).
002400     10  WK-D1-DD              PIC 9(02).
002500 05  WK-DATE-BREAKDOWN-1-N REDEFINES WK-DATE-BREAKDOWN-1 PIC 9(08).
002600*
002700 05  WK-DATE-BREAKDOWN-2.
002800     10  WK-D2-CCYY            PIC 9(04).
002900     10  WK-D2-MM              PIC 9(02).
003000     10  WK-D2-DD              PIC 9(02).
003100 05  WK-DATE-BREAKDOWN-2-N REDEFINES WK-DATE-BREAKDOWN-2 PIC 9(08).
003200*
003300 05  WK-TIME-BREAKDOWN-1.
003400     10  WK-T1-HH              PIC 9(02).
003500     10  WK-T1-MM              PIC 9(02).
003600     10  WK-T1-SS              PIC 9(02).
003700 05  WK-TIME-BREAKDOWN-1-N REDEFINES WK-TIME-BREAKDOWN-1 PIC 9(06).
003800*
003900 05  WK-TIME-BREAKDOWN-2.
004000     10  WK-T2-HH              PIC 9(02).
004100     10  WK-T2-MM              PIC 9(02).
004200     10  WK-T2-SS              PIC 9(02).
004300 05  WK-TIME-BREAKDOWN-2-N REDEFINES WK-TIME-BREAKDOWN-2 PIC 9(06).
004400*
004500 05  WK-N-CUM-DAYS             PIC S9(05)  COMP.
004600 05  WK-N-LEAP-ADJ             PIC S9(03)  COMP.
004700 05  WK-N-DAYNO-1              PIC S9(07)  COMP.
004800 05  WK-N-DAYNO-2              PIC S9(07)  COMP.
004900 05  WK-N-CENTURY-TERM         PIC S9(07)  COMP.
005000 05  WK-N-QUAD-TERM            PIC S9(07)  COMP.
005100 05  WK-N-QUOTIENT             PIC S9(07)  COMP.
005200 05  WK-N-REMAINDER            PIC S9(05)  COMP.
