000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P27TSK 19/11/1985 RLTBCK  TASK LEDGER REWRITE - BATCH PHASE 2   000000
000500*        - RECORD LAYOUT FOR TASK-HISTORY-FILE
000600*        - ONE ROW PER TERMINAL TASK OUTCOME (INPUT+OUTPUT)
000700*****************************************************************
000800* I-O FORMAT: TASK-HISTORY-REC
000900* FROM FILE TASK-HISTORY-FILE
001000* TASK LEDGER - TERMINAL OUTCOME HISTORY
001100*****************************************************************
001200 05  TH-RECORD-AREA            PIC X(430).
001300*
001400 05  TH-RECORD REDEFINES TH-RECORD-AREA.
001500     06  TH-TASK-ID            PIC X(40).
001600*                        ON-CHAIN TASK IDENTIFIER
001700     06  TH-IEXEC-TASK-ID      PIC X(66).
001800*                        IEXEC NETWORK TASK IDENTIFIER
001900*                        (0X + 64 HEX)
002000     06  TH-SERVICE-ID         PIC X(40).
002100*                        SERVICE/CATALOG IDENTIFIER
002200     06  TH-USER-ADDRESS       PIC X(42).
002300*                        REQUESTING USER WALLET ADDRESS
002400     06  TH-STATUS             PIC X(10).
002500*                        COMPLETED/FAILED/TIMEOUT/RUNNING
002600     06  TH-ESTIMATED-TIME     PIC 9(09).
002700*                        PREDICTED COMPLETION TIME, SECONDS
002800     06  TH-ACTUAL-TIME        PIC 9(09).
002900*                        ACTUAL COMPLETION TIME, SECONDS
003000     06  TH-PRIORITY           PIC 9(05).
003100*                        COMPUTED SCHEDULING PRIORITY SCORE
003200     06  TH-COST-AMOUNT        PIC 9(09)V9(06).
003300*                        COST AMOUNT CHARGED FOR THE TASK
003400     06  TH-CREATED-AT.
003500         07  TH-CREATED-AT-DATE    PIC 9(08).
003600*                        SUBMISSION DATE CCYYMMDD
003700         07  TH-CREATED-AT-TIME    PIC 9(06).
003800*                        SUBMISSION TIME HHMMSS
003900     06  TH-STARTED-AT.
004000         07  TH-STARTED-AT-DATE    PIC 9(08).
004100*                        EXECUTION START DATE CCYYMMDD
004200         07  TH-STARTED-AT-TIME    PIC 9(06).
004300*                        EXECUTION START TIME HHMMSS
004400     06  TH-COMPLETED-AT.
004500         07  TH-COMPLETED-AT-DATE  PIC 9(08).
004600*                        COMPLETION DATE CCYYMMDD
004700         07  TH-COMPLETED-AT-TIME  PIC 9(06).
004800*                        COMPLETION TIME HHMMSS
004900     06  TH-ERROR-MESSAGE      PIC X(80).
005000*                        FAILURE REASON, BLANK IF NONE
005100     06  TH-RESULT-HASH        PIC X(64).
005200*                        IPFS RESULT HASH, BLANK IF NONE
005300     06  FILLER                PIC X(08).
005400*
005500* ALTERNATE NUMERIC VIEWS OF THE TWO-PART TIMESTAMPS, USED BY
005600* THE ELAPSED-SECONDS ARITHMETIC IN TSKMON AND TSKSTA.
005700*
005800     06  TH-CREATED-AT-N   REDEFINES TH-CREATED-AT   PIC 9(14).
005900     06  TH-STARTED-AT-N   REDEFINES TH-STARTED-AT   PIC 9(14).
006000     06  TH-COMPLETED-AT-N REDEFINES TH-COMPLETED-AT PIC 9(14).
