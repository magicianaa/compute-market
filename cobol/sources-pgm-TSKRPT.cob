000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TSKRPT.
000500 AUTHOR.         D MORAN.
000600 INSTALLATION.   TASK LEDGER SYSTEMS UNIT.
000700 DATE-WRITTEN.   29 NOV 1985.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO WRITE THE MONITORING/
001200*               SCHEDULING SUMMARY REPORT.  IT OWNS THE FD FOR
001300*               MONITOR-REPORT-FILE FOR THE LIFE OF THE RUN -
001400*               THE CALLER DRIVES IT WITH "O"PEN, ONE "D"ETAIL
001500*               CALL PER DISTINCT SERVICE-ID, ONE "S"UMMARY CALL,
001600*               THEN "C"LOSE.
001700*
001800*================================================================
001900* AMENDMENT HISTORY:
002000*================================================================
002100* P27TSK DMORAN 29/11/1985 - INITIAL WRITE FOR TASK LEDGER PHASE 2DMORAN
002200* P27TSK DMORAN 14/01/1986 - RESOURCE LINE FOLLOWS EACH DETAIL    DMORAN
002300*                            LINE AUTOMATICALLY - CALLER DOES NOT
002400*                            DRIVE A SEPARATE ACTION FOR IT
002500* P27TSK GKWANG 02/09/1991 - ADDED WK-C-COMMON FILE-STATUS CHECKS GKWANG
002600*                            AFTER OPEN/CLOSE - AUDIT FINDING
002700* P27TSK MSULLI 17/12/1998 - Y2K REVIEW - NO DATE ARITHMETIC IN   MSULLI
002800*                            THIS ROUTINE, NO CHANGE REQUIRED
002900* P27TSK BREYES 22/05/2013 - REQUEST 7204 - COMMENT CLEANUP       BREYES
003000*****************************************************************
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003900                    C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT MONITOR-REPORT-FILE ASSIGN TO MONRPT
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS  IS WK-C-FILE-STATUS.
004600*
004700 EJECT
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200**************
005300 FD  MONITOR-REPORT-FILE
005400     LABEL RECORDS ARE OMITTED
005500     DATA RECORD IS RL-RECORD.
005600 01  RL-RECORD.
005700     COPY RPTLINE.
005800*
005900*************************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER              PIC X(24)  VALUE
006300     "** PROGRAM TSKRPT   **".
006400*
006500 01  WK-C-COMMON.
006600     COPY TSKCMWS.
006700     COPY TSKDTWK.
006800*
006900 77  WK-RPT-HEADING-1   PIC X(65) VALUE
007000     "SERVICE-ID          PREDICTED-TIME   SIMPLE-AVG   IMPROVEMENT-PCT".
007100 77  WK-RPT-HEADING-2   PIC X(44) VALUE
007200     "RESOURCE: CPU-CORES  MEMORY-MB  STORAGE-GB".
007300 77  WK-RPT-HEADING-3   PIC X(63) VALUE ALL "-".
007400 77  WK-RPT-HEADING-4   PIC X(47) VALUE
007500     "RUNNING   TIMEOUT   COMPLETED   FAILED".
007600 77  WK-RPT-HEADING-5   PIC X(65) VALUE
007700     "THROUGHPUT(1HR)  AVG-RESPONSE-TIME(S)  RECOMMENDATION  MAX-CONC".
007800*
007900 EJECT
008000 LINKAGE SECTION.
008100*****************
008200 COPY LNKRPT.
008300*
008400 EJECT
008500***************************************************
008600 PROCEDURE DIVISION USING LK-RPT-PARMS.
008700***************************************************
008800 MAIN-MODULE.
008900     EVALUATE TRUE
009000         WHEN LK-RPT-OPEN-REPORT
009100             PERFORM A000-OPEN-REPORT
009200                THRU A099-OPEN-REPORT-EX
009300         WHEN LK-RPT-DETAIL-LINE
009400             PERFORM B000-WRITE-DETAIL-LINE
009500                THRU B099-WRITE-DETAIL-LINE-EX
009600         WHEN LK-RPT-SUMMARY-LINE
009700             PERFORM C000-WRITE-SUMMARY-LINE
009800                THRU C099-WRITE-SUMMARY-LINE-EX
009900         WHEN LK-RPT-CLOSE-REPORT
010000             PERFORM D000-CLOSE-REPORT
010100                THRU D099-CLOSE-REPORT-EX
010200     END-EVALUATE.
010300     GOBACK.
010400*
010500*---------------------------------------------------------------*
010600 A000-OPEN-REPORT.
010700*---------------------------------------------------------------*
010800     OPEN OUTPUT MONITOR-REPORT-FILE.
010900     IF  NOT WK-C-SUCCESSFUL
011000         DISPLAY "TSKRPT - OPEN FILE ERROR - MONRPT"
011100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011200         GO TO A099-OPEN-REPORT-EX.
011300*
011400     MOVE WK-RPT-HEADING-1 TO RL-RECORD-AREA.
011500     WRITE RL-RECORD.
011600     MOVE WK-RPT-HEADING-2 TO RL-RECORD-AREA.
011700     WRITE RL-RECORD.
011800     MOVE WK-RPT-HEADING-3 TO RL-RECORD-AREA.
011900     WRITE RL-RECORD.
012000*
012100 A099-OPEN-REPORT-EX.
012200     EXIT.
012300*
012400*---------------------------------------------------------------*
012500 B000-WRITE-DETAIL-LINE.
012600*---------------------------------------------------------------*
012700     MOVE SPACES TO RL-RECORD-AREA.
012800     MOVE LK-RPT-SERVICE-ID     TO RL-D-SERVICE-ID.
012900     MOVE LK-RPT-PREDICTED-TIME TO RL-D-PREDICTED-TIME.
013000     IF  LK-RPT-SMA-PRESENT
013100         MOVE LK-RPT-SIMPLE-AVG      TO RL-D-SIMPLE-AVG
013200         MOVE LK-RPT-IMPROVEMENT-PCT TO RL-D-IMPROVEMENT-PCT
013300     ELSE
013400         MOVE ZERO TO RL-D-SIMPLE-AVG RL-D-IMPROVEMENT-PCT.
013500     WRITE RL-RECORD.
013600*
013700     MOVE SPACES TO RL-RECORD-AREA.
013800     MOVE LK-RPT-CPU-CORES      TO RL-R-CPU-CORES.
013900     MOVE LK-RPT-MEMORY-MB      TO RL-R-MEMORY-MB.
014000     MOVE LK-RPT-STORAGE-GB     TO RL-R-STORAGE-GB.
014100     WRITE RL-RECORD.
014200*
014300 B099-WRITE-DETAIL-LINE-EX.
014400     EXIT.
014500*
014600*---------------------------------------------------------------*
014700 C000-WRITE-SUMMARY-LINE.
014800*---------------------------------------------------------------*
014900     MOVE SPACES TO RL-RECORD-AREA.
015000     MOVE WK-RPT-HEADING-4 TO RL-RECORD-AREA.
015100     WRITE RL-RECORD.
015200*
015300     MOVE SPACES TO RL-RECORD-AREA.
015400     MOVE LK-RPT-RUNNING-COUNT   TO RL-T-RUNNING.
015500     MOVE LK-RPT-TIMEOUT-COUNT   TO RL-T-TIMEOUT.
015600     MOVE LK-RPT-COMPLETED-COUNT TO RL-T-COMPLETED.
015700     MOVE LK-RPT-FAILED-COUNT    TO RL-T-FAILED.
015800     WRITE RL-RECORD.
015900*
016000     MOVE SPACES TO RL-RECORD-AREA.
016100     MOVE WK-RPT-HEADING-5 TO RL-RECORD-AREA.
016200     WRITE RL-RECORD.
016300*
016400     MOVE SPACES TO RL-RECORD-AREA.
016500     MOVE LK-RPT-THROUGHPUT     TO RL-S-THROUGHPUT.
016600     MOVE LK-RPT-AVG-RESPONSE   TO RL-S-AVG-RESPONSE.
016700     MOVE LK-RPT-RECOMMENDATION TO RL-S-RECOMMENDATION.
016800     MOVE LK-RPT-MAX-CONCURRENT TO RL-S-MAX-CONCURRENT.
016900     WRITE RL-RECORD.
017000*
017100 C099-WRITE-SUMMARY-LINE-EX.
017200     EXIT.
017300*
017400*---------------------------------------------------------------*
017500 D000-CLOSE-REPORT.
017600*---------------------------------------------------------------*
017700     CLOSE MONITOR-REPORT-FILE.
017800*
017900 D099-CLOSE-REPORT-EX.
018000     EXIT.
018100*
018200******************************************************************
018300*************** END OF PROGRAM SOURCE - TSKRPT ***************
018400******************************************************************
