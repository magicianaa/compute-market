000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P27TSK 19/11/1985 RLTBCK  TASK LEDGER REWRITE - BATCH PHASE 2   000000
000500*        - LINKAGE FOR TSKCMP (COMPARE-WITH-BASELINE)
000600*        - WMA LEG IS PASSED IN ALREADY COMPUTED (SAME RESULT AS
000700*          THE TSKPRED CALL MADE FOR THE SAME SERVICE) - TSKCMP
000800*          OPENS TASK-HISTORY-FILE ITSELF ONLY TO ACCUMULATE THE
000900*          UNWINDOWED SIMPLE AVERAGE ACROSS ALL COMPLETED ROWS.
001000*****************************************************************
001100 01  LK-CMP-PARMS.
001200     05  LK-CMP-SERVICE-ID         PIC X(40).
001300*                        KEY - SERVICE TO COMPARE
001400     05  LK-CMP-WMA-TIME           PIC 9(09).
001500*                        INPUT - RESULT OF FLOW 1 FOR SERVICE
001600     05  LK-CMP-SMA-PRESENT-SW     PIC X(01).
001700         88  LK-CMP-SMA-PRESENT        VALUE "Y".
001800         88  LK-CMP-SMA-ABSENT         VALUE "N".
001900*                        NO COMPLETED ROWS - NO BASELINE
002000     05  LK-CMP-SMA-TIME           PIC 9(09).
002100*                        OUTPUT - UNWINDOWED SIMPLE AVERAGE
002200     05  LK-CMP-IMPROVEMENT-PCT    PIC S999V99.
002300*                        OUTPUT - (SMA-WMA)/SMA * 100
002400     05  FILLER                    PIC X(10).
