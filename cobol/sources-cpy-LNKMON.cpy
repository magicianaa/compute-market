000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P27TSK 19/11/1985 RLTBCK  TASK LEDGER REWRITE - BATCH PHASE 2   000000
000500*        - LINKAGE FOR TSKMON (MONITOR-SINGLE-TASK)
000600*        - ONE CALL PER "RUNNING" TASK-QUEUE ROW - TSKMON IS
000700*          PURE COMPUTATION, TSKMAIN OWNS THE FD FOR BOTH FILES.
000800*        - TSKMON CALLS TSKREP DIRECTLY FOR THE REPUTATION LEG.
000900*****************************************************************
001000 01  LK-MON-PARMS.
001100     05  LK-MON-INPUT-ROW.
001200         10  LK-MON-TASK-ID        PIC X(40).
001300         10  LK-MON-IEXEC-TASK-ID  PIC X(66).
001400         10  LK-MON-SERVICE-ID     PIC X(40).
001500         10  LK-MON-USER-ADDRESS   PIC X(42).
001600         10  LK-MON-CREATED-AT.
001700             15  LK-MON-CREATED-DATE   PIC 9(08).
001800             15  LK-MON-CREATED-TIME   PIC 9(06).
001900         10  LK-MON-IEXEC-STATUS   PIC X(12).
002000         10  LK-MON-RESULT-HASH    PIC X(64).
002100     05  LK-MON-RUN-TIMESTAMP.
002200         10  LK-MON-RUN-DATE       PIC 9(08).
002300         10  LK-MON-RUN-TIME       PIC 9(06).
002400     05  LK-MON-DISPOSITION        PIC X(01).
002500         88  LK-MON-TIMED-OUT          VALUE "T".
002600         88  LK-MON-NOW-COMPLETED      VALUE "C".
002700         88  LK-MON-NOW-FAILED         VALUE "F".
002800         88  LK-MON-STILL-RUNNING      VALUE "R".
002900         88  LK-MON-POLL-UNREADABLE    VALUE "U".
003000*                        OUTPUT - DISPOSITION OF THIS SWEEP ROW
003100     05  LK-MON-OUT-STATUS         PIC X(10).
003200     05  LK-MON-OUT-ERROR-MESSAGE  PIC X(80).
003300     05  LK-MON-OUT-ACTUAL-TIME    PIC 9(09).
003400     05  LK-MON-OUT-RESULT-HASH    PIC X(64).
003500     05  FILLER                    PIC X(10).
