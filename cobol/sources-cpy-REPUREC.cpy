000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P27TSK 19/11/1985 RLTBCK  TASK LEDGER REWRITE - BATCH PHASE 2   000000
000500*        - RECORD LAYOUT FOR REPUTATION-FILE
000600*        - ONE ROW PER USER ADDRESS - EXTERNAL REPUTATION LEDGER
000700*        - ONLY THE DOCUMENTED SCORE-READ / COUNTER-UPDATE
000800*          CONTRACT IS CARRIED - THE SCORING FORMULA ITSELF IS
000900*          NOT AVAILABLE TO THIS PROGRAM AND IS NOT REINVENTED.
001000*****************************************************************
001100* I-O FORMAT: REPUTATION-REC
001200* FROM FILE REPUTATION-FILE
001300* TASK LEDGER - USER REPUTATION LEDGER
001400*****************************************************************
001500 05  REP-RECORD-AREA           PIC X(75).
001600*
001700 05  REP-RECORD REDEFINES REP-RECORD-AREA.
001800     06  REP-USER-ADDRESS      PIC X(42).
001900*                        WALLET ADDRESS, KEY
002000     06  REP-FINAL-SCORE       PIC 9V9(04).
002100*                        REPUTATION SCORE, 0.0000-1.0000
002200     06  REP-TASKS-COMPLETED   PIC 9(07).
002300*                        LIFETIME COMPLETED-TASK COUNTER
002400     06  REP-TASKS-TOTAL       PIC 9(07).
002500*                        LIFETIME TOTAL-TASK COUNTER
002600     06  FILLER                PIC X(14).
