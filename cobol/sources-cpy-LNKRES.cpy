000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P27TSK 19/11/1985 RLTBCK  TASK LEDGER REWRITE - BATCH PHASE 2   000000
000500*        - LINKAGE FOR TSKRES (PREDICT-RESOURCE-REQUIREMENT)
000600*****************************************************************
000700 01  LK-RES-PARMS.
000800     05  LK-RES-SERVICE-ID         PIC X(40).
000900*                        KEY - SERVICE TO SIZE RESOURCES FOR
001000     05  LK-RES-HISTORY-FOUND-SW   PIC X(01).
001100         88  LK-RES-HISTORY-FOUND      VALUE "Y".
001200*                        Y IF ANY HISTORY ROWS EXIST FOR SERVICE
001300     05  LK-RES-CPU-CORES          PIC 9(02).
001400     05  LK-RES-MEMORY-MB          PIC 9(06).
001500     05  LK-RES-STORAGE-GB         PIC 9(04).
001600     05  FILLER                    PIC X(10).
