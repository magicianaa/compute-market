000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P27TSK 19/11/1985 RLTBCK  TASK LEDGER REWRITE - BATCH PHASE 2   000000
000500*        - LINKAGE FOR TSKPRED (PREDICT-COMPLETION-TIME)
000600*        - TSKPRED OPENS TASK-HISTORY-FILE ITSELF AND RETURNS
000700*          THE WEIGHTED-MOVING-AVERAGE PREDICTION FOR THE
000800*          SERVICE NAMED IN LK-PRED-SERVICE-ID.
000900*****************************************************************
001000 01  LK-PRED-PARMS.
001100     05  LK-PRED-SERVICE-ID        PIC X(40).
001200*                        KEY - SERVICE TO PREDICT FOR
001300     05  LK-PRED-HISTORY-COUNT     PIC 9(03).
001400*                        NUMBER OF COMPLETED ROWS USED, 0-20
001500     05  LK-PRED-TIME              PIC 9(09).
001600*                        WMA-PREDICTED COMPLETION TIME, SECONDS
001700     05  FILLER                    PIC X(10).
