000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TSKCMP.
000500 AUTHOR.         D MORAN.
000600 INSTALLATION.   TASK LEDGER SYSTEMS UNIT.
000700 DATE-WRITTEN.   18 NOV 1985.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPARE A SERVICE'S
001200*               WEIGHTED-MOVING-AVERAGE PREDICTION AGAINST THE
001300*               UNWEIGHTED SIMPLE AVERAGE OF ITS WHOLE COMPLETED
001400*               HISTORY, AND YIELD AN IMPROVEMENT PERCENTAGE.
001500*
001600*================================================================
001700* AMENDMENT HISTORY:
001800*================================================================
001900* P27TSK DMORAN 18/11/1985 - INITIAL WRITE FOR TASK LEDGER PHASE 2DMORAN
002000* P27TSK DMORAN 03/02/1986 - WMA LEG PASSED IN BY THE CALLER -    DMORAN
002100*                            NOT RECOMPUTED HERE (SAME RESULT AS
002200*                            THE TSKPRED CALL FOR THIS SERVICE)
002300* P27TSK GKWANG 02/09/1991 - ADDED WK-C-COMMON FILE-STATUS CHECKS GKWANG
002400*                            AFTER OPEN/CLOSE - AUDIT FINDING
002500* P27TSK MSULLI 17/12/1998 - Y2K REVIEW - NO DATE ARITHMETIC IN   MSULLI
002600*                            THIS ROUTINE, NO CHANGE REQUIRED
002700* P27TSK BREYES 22/05/2013 - REQUEST 7204 - COMMENT CLEANUP       BREYES
002800*****************************************************************
002900 EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003700                    C01 IS TOP-OF-FORM.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT TASK-HISTORY-FILE ASSIGN TO TASKHIST
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS  IS WK-C-FILE-STATUS.
004400*
004500 EJECT
004600***************
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000**************
005100 FD  TASK-HISTORY-FILE
005200     LABEL RECORDS ARE OMITTED
005300     DATA RECORD IS TASK-HISTORY-REC.
005400 01  TASK-HISTORY-REC.
005500     COPY THSTREC.
005600*
005700*************************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER              PIC X(24)  VALUE
006100     "** PROGRAM TSKCMP   **".
006200*
006300 01  WK-C-COMMON.
006400     COPY TSKCMWS.
006500     COPY TSKDTWK.
006600*
006700 77  WK-CMP-DEFAULT-SMA-TIME    PIC 9(09)       VALUE 300.
006800*
006900 01  WK-CMP-WORK-AREA.
007000     05  WK-CMP-ROW-COUNT        PIC S9(07)  COMP.
007100     05  WK-CMP-SUM-ACTUAL-TIME  PIC S9(13)  COMP.
007200     05  WK-CMP-DIFFERENCE       PIC S9(09)  COMP.
007300*
007400 01  WK-CMP-PCT-WORK-AREA.
007500     05  WK-CMP-PCT-NUMERATOR    PIC S9(09)V99  COMP-3.
007600 01  WK-CMP-PCT-WORK-AREA-R REDEFINES WK-CMP-PCT-WORK-AREA
007700                               PIC X(06).
007800*
007900 EJECT
008000 LINKAGE SECTION.
008100*****************
008200 COPY LNKCMP.
008300*
008400 EJECT
008500***************************************************
008600 PROCEDURE DIVISION USING LK-CMP-PARMS.
008700***************************************************
008800 MAIN-MODULE.
008900     PERFORM A000-COMPARE-WITH-BASELINE
009000        THRU A099-COMPARE-WITH-BASELINE-EX.
009100     PERFORM Z000-END-PROGRAM-ROUTINE
009200        THRU Z099-END-PROGRAM-ROUTINE-EX.
009300     GOBACK.
009400*
009500*---------------------------------------------------------------*
009600 A000-COMPARE-WITH-BASELINE.
009700*---------------------------------------------------------------*
009800     MOVE ZERO TO WK-CMP-ROW-COUNT WK-CMP-SUM-ACTUAL-TIME
009900                  LK-CMP-IMPROVEMENT-PCT.
010000     SET LK-CMP-SMA-ABSENT TO TRUE.
010100*
010200     OPEN INPUT TASK-HISTORY-FILE.
010300     IF  NOT WK-C-SUCCESSFUL
010400         DISPLAY "TSKCMP - OPEN FILE ERROR - TASKHIST"
010500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010600         MOVE WK-CMP-DEFAULT-SMA-TIME TO LK-CMP-SMA-TIME
010700         GO TO A099-COMPARE-WITH-BASELINE-EX.
010800*
010900     PERFORM B000-ACCUMULATE-COMPLETED-ROWS
011000        THRU B099-ACCUMULATE-COMPLETED-ROWS-EX
011100        UNTIL WK-C-HISTORY-EOF.
011200*
011300     CLOSE TASK-HISTORY-FILE.
011400*
011500     IF  WK-CMP-ROW-COUNT = ZERO
011600         MOVE WK-CMP-DEFAULT-SMA-TIME TO LK-CMP-SMA-TIME
011700         GO TO A099-COMPARE-WITH-BASELINE-EX.
011800*
011900     SET LK-CMP-SMA-PRESENT TO TRUE.
012000     COMPUTE LK-CMP-SMA-TIME =
012100         WK-CMP-SUM-ACTUAL-TIME / WK-CMP-ROW-COUNT.
012200*
012300     IF  LK-CMP-SMA-TIME > ZERO
012400         COMPUTE WK-CMP-DIFFERENCE =
012500             LK-CMP-SMA-TIME - LK-CMP-WMA-TIME
012600         COMPUTE LK-CMP-IMPROVEMENT-PCT ROUNDED =
012700             (WK-CMP-DIFFERENCE / LK-CMP-SMA-TIME) * 100.
012800*
012900 A099-COMPARE-WITH-BASELINE-EX.
013000     EXIT.
013100*
013200*---------------------------------------------------------------*
013300 B000-ACCUMULATE-COMPLETED-ROWS.
013400*---------------------------------------------------------------*
013500     READ TASK-HISTORY-FILE
013600         AT END SET WK-C-HISTORY-EOF TO TRUE
013700         GO TO B099-ACCUMULATE-COMPLETED-ROWS-EX.
013800*
013900     IF  TH-SERVICE-ID NOT = LK-CMP-SERVICE-ID
014000         GO TO B099-ACCUMULATE-COMPLETED-ROWS-EX.
014100     IF  TH-STATUS NOT = "Completed"
014200         GO TO B099-ACCUMULATE-COMPLETED-ROWS-EX.
014300*
014400     ADD 1 TO WK-CMP-ROW-COUNT.
014500     ADD TH-ACTUAL-TIME TO WK-CMP-SUM-ACTUAL-TIME.
014600*
014700 B099-ACCUMULATE-COMPLETED-ROWS-EX.
014800     EXIT.
014900*
015000*---------------------------------------------------------------*
015100 Z000-END-PROGRAM-ROUTINE.
015200*---------------------------------------------------------------*
015300     EXIT.
015400*
015500*---------------------------------------------------------------*
015600 Z099-END-PROGRAM-ROUTINE-EX.
015700*---------------------------------------------------------------*
015800     EXIT.
015900*
016000******************************************************************
016100*************** END OF PROGRAM SOURCE - TSKCMP ***************
016200******************************************************************
