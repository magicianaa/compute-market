000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TSKPRED.
000500 AUTHOR.         R L TEBBUCK.
000600 INSTALLATION.   TASK LEDGER SYSTEMS UNIT.
000700 DATE-WRITTEN.   14 NOV 1985.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PREDICT A TASK'S
001200*               COMPLETION TIME FOR A SERVICE, FROM THE SERVICE'S
001300*               MOST RECENT COMPLETED-TASK HISTORY, USING A
001400*               WEIGHTED MOVING AVERAGE WITH EXPONENTIAL DECAY.
001500*
001600*================================================================
001700* AMENDMENT HISTORY:
001800*================================================================
001900* P27TSK RLTBCK 14/11/1985 - INITIAL WRITE FOR TASK LEDGER PHASE 2RLTBCK
002000* P27TSK RLTBCK 21/11/1985 - WEIGHT TABLE LOADED FROM LITERAL     RLTBCK
002100*                            CONSTANTS - NO EXP() ON THIS BOX
002200* P27TSK DMORAN 03/02/1986 - TRUNCATE NOT ROUND ON THE FINAL      DMORAN
002300*                            DIVIDE PER SCHEDULING REVIEW
002400* P27TSK DMORAN 19/06/1988 - HISTORY-WINDOW RAISED FROM 10 TO 20  DMORAN
002500*                            ROWS - REQUEST 4471
002600* P27TSK GKWANG 02/09/1991 - ADDED WK-C-COMMON FILE-STATUS CHECKS GKWANG
002700*                            AFTER OPEN/CLOSE - AUDIT FINDING
002800* P27TSK GKWANG 11/01/1995 - MOVED HISTORY SCAN LIMIT CHECK AHEAD GKWANG
002900*                            OF THE WEIGHT MULTIPLY - REQUEST 5015
003000* P27TSK MSULLI 17/12/1998 - Y2K REVIEW - TH-CREATED-AT IS ALREADYMSULLI
003100*                            CCYY, NO WINDOWING NEEDED, NO CHANGE
003200* P27TSK MSULLI 04/03/2002 - DISPLAY TEXT TIDY-UP FOR HELPDESK    MSULLI
003300* P27TSK BREYES 09/08/2007 - REQUEST 6690 - NO FUNCTIONAL CHANGE, BREYES
003400*                            RECOMPILE FOR COPYBOOK WIDTH BUMP
003500* P27TSK BREYES 22/05/2013 - REQUEST 7204 - COMMENT CLEANUP       BREYES
003600*****************************************************************
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                    C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT TASK-HISTORY-FILE ASSIGN TO TASKHIST
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS  IS WK-C-FILE-STATUS.
005200*
005300 EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800**************
005900 FD  TASK-HISTORY-FILE
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS TASK-HISTORY-REC.
006200 01  TASK-HISTORY-REC.
006300     COPY THSTREC.
006400*
006500*************************
006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER              PIC X(24)  VALUE
006900     "** PROGRAM TSKPRED  **".
007000*
007100* ------------------ PROGRAM WORKING STORAGE -------------------*
007200 01  WK-C-COMMON.
007300     COPY TSKCMWS.
007400     COPY TSKDTWK.
007500*
007600* THE EXPONENTIAL-DECAY WEIGHTS W(I) = E ** (-0.1 * I), I=0-19,
007700* ARE CARRIED AS LITERAL CONSTANTS (THIS COMPILER HAS NO EXP
007800* FUNCTION) AND RE-VIEWED BELOW AS A SUBSCRIPTED TABLE.
007900*
008000 01  WK-WEIGHT-CONSTANTS.
008100     05  FILLER    PIC 9V9(6) COMP-3 VALUE 1.000000.
008200     05  FILLER    PIC 9V9(6) COMP-3 VALUE 0.904837.
008300     05  FILLER    PIC 9V9(6) COMP-3 VALUE 0.818731.
008400     05  FILLER    PIC 9V9(6) COMP-3 VALUE 0.740818.
008500     05  FILLER    PIC 9V9(6) COMP-3 VALUE 0.670320.
008600     05  FILLER    PIC 9V9(6) COMP-3 VALUE 0.606531.
008700     05  FILLER    PIC 9V9(6) COMP-3 VALUE 0.548812.
008800     05  FILLER    PIC 9V9(6) COMP-3 VALUE 0.496585.
008900     05  FILLER    PIC 9V9(6) COMP-3 VALUE 0.449329.
009000     05  FILLER    PIC 9V9(6) COMP-3 VALUE 0.406570.
009100     05  FILLER    PIC 9V9(6) COMP-3 VALUE 0.367879.
009200     05  FILLER    PIC 9V9(6) COMP-3 VALUE 0.332871.
009300     05  FILLER    PIC 9V9(6) COMP-3 VALUE 0.301194.
009400     05  FILLER    PIC 9V9(6) COMP-3 VALUE 0.272532.
009500     05  FILLER    PIC 9V9(6) COMP-3 VALUE 0.246597.
009600     05  FILLER    PIC 9V9(6) COMP-3 VALUE 0.223130.
009700     05  FILLER    PIC 9V9(6) COMP-3 VALUE 0.201897.
009800     05  FILLER    PIC 9V9(6) COMP-3 VALUE 0.182684.
009900     05  FILLER    PIC 9V9(6) COMP-3 VALUE 0.165299.
010000     05  FILLER    PIC 9V9(6) COMP-3 VALUE 0.149569.
010100 01  WK-WEIGHT-TABLE REDEFINES WK-WEIGHT-CONSTANTS.
010200     05  WK-WEIGHT-ENTRY  PIC 9V9(6) COMP-3 OCCURS 20 TIMES.
010300*
010400 01  WK-PRED-WORK-AREA.
010500     05  WK-P-ROW-COUNT        PIC S9(03)  COMP.
010600*                        ROWS FOUND FOR SERVICE, CAPPED AT 20
010700     05  WK-P-SUBSCRIPT        PIC S9(03)  COMP.
010800     05  WK-P-WEIGHTED-SUM     PIC S9(13)V9(6) COMP-3.
010900     05  WK-P-WEIGHT-SUM       PIC S9(05)V9(6) COMP-3.
011000     05  WK-P-ACTUAL-TIME-N    PIC S9(09)  COMP.
011100     05  WK-P-MIN-INDEX        PIC S9(03)  COMP.
011200     05  WK-P-MIN-VALUE        PIC 9(14).
011300*                        USED TO EVICT THE OLDEST WINDOW ROW
011400*                        ONCE THE WINDOW IS FULL - REQUEST 8811
011500*
011600 01  WK-HISTORY-WINDOW.
011700     05  WK-H-ENTRY OCCURS 20 TIMES INDEXED BY WK-HX.
011800         10  WK-H-ACTUAL-TIME  PIC 9(09).
011900         10  WK-H-CREATED-AT-N PIC 9(14).
012000 01  WK-H-SWAP-TEMP.
012100     05  WK-H-SWAP-ACTUAL-TIME  PIC 9(09).
012200     05  WK-H-SWAP-CREATED-AT-N PIC 9(14).
012300*
012400 77  WK-HISTORY-WINDOW-SIZE    PIC S9(03)  COMP VALUE 20.
012500 77  WK-DEFAULT-PREDICT-TIME   PIC 9(09)        VALUE 300.
012600*
012700 EJECT
012800 LINKAGE SECTION.
012900*****************
013000 COPY LNKPRED.
013100*
013200 EJECT
013300***************************************************
013400 PROCEDURE DIVISION USING LK-PRED-PARMS.
013500***************************************************
013600 MAIN-MODULE.
013700     PERFORM A000-PREDICT-COMPLETION-TIME
013800        THRU A099-PREDICT-COMPLETION-TIME-EX.
013900     PERFORM Z000-END-PROGRAM-ROUTINE
014000        THRU Z099-END-PROGRAM-ROUTINE-EX.
014100     GOBACK.
014200*
014300*---------------------------------------------------------------*
014400 A000-PREDICT-COMPLETION-TIME.
014500*---------------------------------------------------------------*
014600     MOVE ZERO TO LK-PRED-HISTORY-COUNT LK-PRED-TIME
014700                   WK-P-ROW-COUNT.
014800*
014900     OPEN INPUT TASK-HISTORY-FILE.
015000     IF  NOT WK-C-SUCCESSFUL
015100         DISPLAY "TSKPRED - OPEN FILE ERROR - TASKHIST"
015200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015300         MOVE WK-DEFAULT-PREDICT-TIME TO LK-PRED-TIME
015400         GO TO A099-PREDICT-COMPLETION-TIME-EX.
015500*
015600     PERFORM B000-BUILD-HISTORY-WINDOW
015700        THRU B099-BUILD-HISTORY-WINDOW-EX
015800        UNTIL WK-C-HISTORY-EOF.
015900*
016000     CLOSE TASK-HISTORY-FILE.
016100*
016200     MOVE WK-P-ROW-COUNT TO LK-PRED-HISTORY-COUNT.
016300     IF  WK-P-ROW-COUNT = ZERO
016400         MOVE WK-DEFAULT-PREDICT-TIME TO LK-PRED-TIME
016500         GO TO A099-PREDICT-COMPLETION-TIME-EX.
016600*
016700     PERFORM C000-WEIGHTED-AVERAGE
016800        THRU C099-WEIGHTED-AVERAGE-EX.
016900*
017000 A099-PREDICT-COMPLETION-TIME-EX.
017100     EXIT.
017200*
017300*---------------------------------------------------------------*
017400 B000-BUILD-HISTORY-WINDOW.
017500*---------------------------------------------------------------*
017600*    READS THE WHOLE FILE - THIS GNUCOBOL BUILD HAS NO INDEXED
017700*    ACCESS, SO WE SCAN FOR THE SERVICE.  THE FILE IS NOT
017800*    GUARANTEED MOST-RECENT-FIRST (TSKMAIN APPENDS IN SWEEP
017900*    ORDER), SO THE WINDOW MUST NOT JUST STOP AT THE FIRST 20
018000*    MATCHES FOUND - REQUEST 8811 FOUND THAT GIVING THE OLDEST
018100*    20 ROWS TO THE WEIGHTED AVERAGE INSTEAD OF THE NEWEST 20
018200*    WAS SKEWING THE PREDICTION HIGH FOR LONG-LIVED SERVICES.
018300*    ONCE THE WINDOW IS FULL THE OLDEST ROW IN IT IS EVICTED IN
018400*    FAVOUR OF ANY LATER ROW THAT IS MORE RECENT.
018500*
018600     READ TASK-HISTORY-FILE
018700         AT END SET WK-C-HISTORY-EOF TO TRUE
018800         GO TO B099-BUILD-HISTORY-WINDOW-EX.
018900*
019000     IF  TH-SERVICE-ID NOT = LK-PRED-SERVICE-ID
019100         GO TO B099-BUILD-HISTORY-WINDOW-EX.
019200     IF  TH-STATUS NOT = "Completed"
019300         GO TO B099-BUILD-HISTORY-WINDOW-EX.
019400     IF  TH-ACTUAL-TIME = ZERO
019500         GO TO B099-BUILD-HISTORY-WINDOW-EX.
019600*
019700     IF  WK-P-ROW-COUNT < WK-HISTORY-WINDOW-SIZE
019800         ADD 1 TO WK-P-ROW-COUNT
019900         MOVE TH-ACTUAL-TIME  TO WK-H-ACTUAL-TIME(WK-P-ROW-COUNT)
020000         MOVE TH-CREATED-AT-N TO WK-H-CREATED-AT-N(WK-P-ROW-COUNT)
020100     ELSE
020200         PERFORM B050-REPLACE-OLDEST-IF-NEWER
020300            THRU B059-REPLACE-OLDEST-IF-NEWER-EX
020400     END-IF.
020500*
020600 B099-BUILD-HISTORY-WINDOW-EX.
020700     EXIT.
020800*
020900*---------------------------------------------------------------*
021000 B050-REPLACE-OLDEST-IF-NEWER.
021100*---------------------------------------------------------------*
021200     MOVE 1 TO WK-P-MIN-INDEX.
021300     MOVE WK-H-CREATED-AT-N(1) TO WK-P-MIN-VALUE.
021400     PERFORM B060-FIND-MIN-WINDOW-ENTRY
021500        THRU B069-FIND-MIN-WINDOW-ENTRY-EX
021600        VARYING WK-HX FROM 2 BY 1
021700        UNTIL WK-HX > WK-HISTORY-WINDOW-SIZE.
021800*
021900     IF  TH-CREATED-AT-N > WK-P-MIN-VALUE
022000         MOVE TH-ACTUAL-TIME  TO WK-H-ACTUAL-TIME(WK-P-MIN-INDEX)
022100         MOVE TH-CREATED-AT-N TO WK-H-CREATED-AT-N(WK-P-MIN-INDEX)
022200     END-IF.
022300*
022400 B059-REPLACE-OLDEST-IF-NEWER-EX.
022500     EXIT.
022600*
022700*---------------------------------------------------------------*
022800 B060-FIND-MIN-WINDOW-ENTRY.
022900*---------------------------------------------------------------*
023000     IF  WK-H-CREATED-AT-N(WK-HX) < WK-P-MIN-VALUE
023100         MOVE WK-HX TO WK-P-MIN-INDEX
023200         MOVE WK-H-CREATED-AT-N(WK-HX) TO WK-P-MIN-VALUE
023300     END-IF.
023400*
023500 B069-FIND-MIN-WINDOW-ENTRY-EX.
023600     EXIT.
023700*
023800*---------------------------------------------------------------*
023900 C000-WEIGHTED-AVERAGE.
024000*---------------------------------------------------------------*
024100*    THE FILE IS NOT GUARANTEED MOST-RECENT-FIRST, SO SORT THE
024200*    WINDOW DESCENDING BY CREATED-AT-N BEFORE APPLYING WEIGHTS.
024300*
024400     PERFORM C100-SORT-WINDOW-DESCENDING
024500        THRU C199-SORT-WINDOW-DESCENDING-EX.
024600*
024700     MOVE ZERO TO WK-P-WEIGHTED-SUM WK-P-WEIGHT-SUM.
024800     PERFORM C200-ACCUMULATE-WEIGHTS
024900        THRU C299-ACCUMULATE-WEIGHTS-EX
025000        VARYING WK-P-SUBSCRIPT FROM 1 BY 1
025100        UNTIL WK-P-SUBSCRIPT > WK-P-ROW-COUNT.
025200*
025300     IF  WK-P-WEIGHT-SUM = ZERO
025400         MOVE WK-DEFAULT-PREDICT-TIME TO LK-PRED-TIME
025500         GO TO C099-WEIGHTED-AVERAGE-EX.
025600*
025700     COMPUTE LK-PRED-TIME =
025800         WK-P-WEIGHTED-SUM / WK-P-WEIGHT-SUM.
025900*
026000 C099-WEIGHTED-AVERAGE-EX.
026100     EXIT.
026200*
026300*---------------------------------------------------------------*
026400 C100-SORT-WINDOW-DESCENDING.
026500*---------------------------------------------------------------*
026600*    BUBBLE SORT - THE WINDOW IS AT MOST 20 ROWS.
026700*
026800     PERFORM C120-SORT-ONE-PASS
026900        THRU C129-SORT-ONE-PASS-EX
027000        VARYING WK-HX FROM 1 BY 1
027100        UNTIL WK-HX NOT < WK-P-ROW-COUNT.
027200*
027300 C199-SORT-WINDOW-DESCENDING-EX.
027400     EXIT.
027500*
027600*---------------------------------------------------------------*
027700 C120-SORT-ONE-PASS.
027800*---------------------------------------------------------------*
027900     PERFORM C140-SORT-COMPARE-SWAP
028000        THRU C149-SORT-COMPARE-SWAP-EX
028100        VARYING WK-P-SUBSCRIPT FROM 1 BY 1
028200        UNTIL WK-P-SUBSCRIPT NOT < WK-P-ROW-COUNT.
028300*
028400 C129-SORT-ONE-PASS-EX.
028500     EXIT.
028600*
028700*---------------------------------------------------------------*
028800 C140-SORT-COMPARE-SWAP.
028900*---------------------------------------------------------------*
029000     IF  WK-H-CREATED-AT-N(WK-P-SUBSCRIPT) <
029100         WK-H-CREATED-AT-N(WK-P-SUBSCRIPT + 1)
029200         PERFORM C150-SWAP-WINDOW-ENTRIES
029300            THRU C159-SWAP-WINDOW-ENTRIES-EX.
029400*
029500 C149-SORT-COMPARE-SWAP-EX.
029600     EXIT.
029700*
029800*---------------------------------------------------------------*
029900 C150-SWAP-WINDOW-ENTRIES.
030000*---------------------------------------------------------------*
030100     MOVE WK-H-ENTRY(WK-P-SUBSCRIPT)     TO WK-H-SWAP-TEMP.
030200     MOVE WK-H-ENTRY(WK-P-SUBSCRIPT + 1)
030300                                          TO WK-H-ENTRY(WK-P-SUBSCRIPT).
030400     MOVE WK-H-SWAP-TEMP TO WK-H-ENTRY(WK-P-SUBSCRIPT + 1).
030500*
030600 C159-SWAP-WINDOW-ENTRIES-EX.
030700     EXIT.
030800*
030900*---------------------------------------------------------------*
031000 C200-ACCUMULATE-WEIGHTS.
031100*---------------------------------------------------------------*
031200     COMPUTE WK-P-WEIGHTED-SUM ROUNDED =
031300         WK-P-WEIGHTED-SUM +
031400         (WK-H-ACTUAL-TIME(WK-P-SUBSCRIPT) *
031500          WK-WEIGHT-ENTRY(WK-P-SUBSCRIPT)).
031600     ADD WK-WEIGHT-ENTRY(WK-P-SUBSCRIPT) TO WK-P-WEIGHT-SUM.
031700*
031800 C299-ACCUMULATE-WEIGHTS-EX.
031900     EXIT.
032000*
032100*---------------------------------------------------------------*
032200 Z000-END-PROGRAM-ROUTINE.
032300*---------------------------------------------------------------*
032400     EXIT.
032500*
032600*---------------------------------------------------------------*
032700 Z099-END-PROGRAM-ROUTINE-EX.
032800*---------------------------------------------------------------*
032900     EXIT.
033000*
033100******************************************************************
033200*************** END OF PROGRAM SOURCE - TSKPRED ***************
033300******************************************************************
