000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P27TSK 19/11/1985 RLTBCK  TASK LEDGER REWRITE - BATCH PHASE 2   000000
000500*        - LINKAGE FOR TSKPRI (CALCULATE-PRIORITY)
000600*        - TSKPRI OPENS REPUTATION-FILE AND TASK-HISTORY-FILE
000700*          ITSELF, KEYED BY LK-PRI-USER-ADDRESS.
000800*****************************************************************
000900 01  LK-PRI-PARMS.
001000     05  LK-PRI-USER-ADDRESS       PIC X(42).
001100     05  LK-PRI-TASK-CREATED-AT.
001200         10  LK-PRI-CREATED-DATE   PIC 9(08).
001300         10  LK-PRI-CREATED-TIME   PIC 9(06).
001400     05  LK-PRI-RUN-TIMESTAMP.
001500         10  LK-PRI-RUN-DATE       PIC 9(08).
001600         10  LK-PRI-RUN-TIME       PIC 9(06).
001700     05  LK-PRI-ERROR-SW           PIC X(01).
001800         88  LK-PRI-ERROR-OCCURRED     VALUE "Y".
001900     05  LK-PRI-FINAL-PRIORITY     PIC 9(05).
002000*                        OUTPUT - BASEPRIORITY + 4 BONUSES
002100     05  FILLER                    PIC X(10).
