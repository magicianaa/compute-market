000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* P27TSK 19/11/1985 RLTBCK  TASK LEDGER REWRITE - BATCH PHASE 2   000000
000500*        - COMMON FILE-STATUS SWITCHES FOR THE TSKxxx SUITE
000600*        - CARRIES THE SHOP'S OLD ASCMWS CONVENTION FORWARD
000700*****************************************************************
000800 05  WK-C-FILE-STATUS          PIC X(02).
000900     88  WK-C-SUCCESSFUL           VALUE "00" "02" "04".
001000     88  WK-C-RECORD-NOT-FOUND     VALUE "23" "10".
001100     88  WK-C-END-OF-FILE          VALUE "10".
001200     88  WK-C-DUPLICATE-KEY        VALUE "22".
001300*
001400 05  WK-C-SWITCHES.
001500     10  WK-C-HISTORY-EOF-SW       PIC X(01) VALUE "N".
001600         88  WK-C-HISTORY-EOF          VALUE "Y".
001700     10  WK-C-QUEUE-EOF-SW         PIC X(01) VALUE "N".
001800         88  WK-C-QUEUE-EOF            VALUE "Y".
001900     10  WK-C-REPUTATION-EOF-SW    PIC X(01) VALUE "N".
002000         88  WK-C-REPUTATION-EOF       VALUE "Y".
002100     10  WK-C-FOUND-SW             PIC X(01) VALUE "N".
002200         88  WK-C-FOUND                VALUE "Y".
002300     10  WK-C-ERROR-SW             PIC X(01) VALUE "N".
002400         88  WK-C-ERROR-OCCURRED       VALUE "Y".
